000100******************************************************************
000200* PNLXTR  -  USER-SUPPLIED EXTRA-INFO ENTRY.                      
000300*            NO HEADER ROW ON THE SOURCE FILE.  ONE ENTRY         
000400*            RESOLVES ONE FACT THE BINANCE EXPORT CANNOT PRICE.   
000500******************************************************************
000600* HISTORY OF CHANGE                                               
000700*   15-02-2024  SRP  CR-4410  ORIGINAL LAYOUT.                    
000800*   03-07-2024  SRP  CR-4488  UTC-MS KEPT AS S9(13) PER THE       
000900*                             MILLISECOND EPOCH THE USER FILE     
001000*                             CARRIES; PNLLEDG DERIVES THE SAME   
001100*                             KEY FROM THE TRANSACTION TIME.      
001200******************************************************************
001300 01  PNL-EXTRA-INFO.                                              
001400     05  PNL-XI-UTC-MS             PIC S9(13).                    
001500     05  PNL-XI-TYPE               PIC X(24).                     
001600         88  PNL-XI-IS-ASSET-PRICE     VALUE 'ASSET_PRICE'.       
001700         88  PNL-XI-IS-AI-PROPORTIONS                             
001800                        VALUE 'AUTO_INVEST_PROPORTIONS'.          
001900     05  PNL-XI-VALUE              PIC S9(9)V9(8).                
002000     05  FILLER                    PIC X(20).                     
