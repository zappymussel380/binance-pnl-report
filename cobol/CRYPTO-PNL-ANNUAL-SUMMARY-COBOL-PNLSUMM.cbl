000100******************************************************************
000200* Author: SANDEEP R PRAJAPATI                                     
000300* Date: 21-06-1990                                                
000400* Purpose: YEAR-END CONTROL-BREAK ROLL-UP OF THE PNL LEDGER INTO  
000500*          ONE ANNUAL SUMMARY ROW PER CALENDAR YEAR.              
000600* Tectonics: COBC                                                 
000700******************************************************************
000800 IDENTIFICATION DIVISION.                                         
000900******************************************************************
001000 PROGRAM-ID. PNLSUMM.                                             
001100 AUTHOR. SANDEEP R PRAJAPATI.                                     
001200 INSTALLATION. NORTHLAKE TAX SYSTEMS.                             
001300 DATE-WRITTEN. 21-06-1990.                                        
001400 DATE-COMPILED.                                                   
001500 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                      
001600******************************************************************
001700* HISTORY OF CHANGE                                               
001800*   21-06-1990  SRP  9000147  ORIGINAL PROGRAM.  YEAR-END ROLL-UP 
001900*                              OF THE BROKERAGE LEDGER - LAST     
002000*                              BALANCE OF EACH YEAR ONLY.         
002100*   14-12-1998  MKT  9800455  Y2K REVIEW - YEAR FIELD CONFIRMED   
002200*                              FOUR-DIGIT, NO WINDOWING.          
002300*   30-05-2002  PDH  0200177  HOME-CURRENCY CONVERSION COLUMNS    
002400*                              ADDED - TAX FILINGS ARE IN THE     
002500*                              CUSTOMER'S HOME CURRENCY, NOT USD. 
002600*   09-04-2018  JLH  1800114  REWORKED AGAINST THE DIGITAL-ASSET  
002700*                              LEDGER PRODUCED BY PNLLEDG, IN     
002800*                              PLACE OF THE OLD BROKERAGE FEED.   
002900*   03-07-2024  SRP  CR-4488  LEDGER IS NOW READ BACKWARDS SO THE 
003000*                              LAST ROW OF EACH YEAR CAN BE KEPT  
003100*                              WITHOUT HOLDING THE WHOLE LEDGER   
003200*                              SORTED; EXCHANGE-RATE CONTROL FILE 
003300*                              (PNLEXR) ADDED AS A SECOND INPUT.  
003400*   09-08-2026  SRP  CR-4711  WIDENED THE LEDGER-COLUMN AND       
003500*                              RATE SCRATCH TEXT FIELDS FROM 17   
003600*                              TO 19 BYTES - 17 WAS ONE SHORT OF  
003700*                              A FULL-WIDTH SIGNED S9(9)V9(8)     
003800*                              VALUE, SILENTLY TRUNCATING ANY     
003900*                              LEDGER AMOUNT WITH A 9-DIGIT       
004000*                              WHOLE PART.                        
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                            
004300******************************************************************
004400 CONFIGURATION SECTION.                                           
004500 SPECIAL-NAMES.                                                   
004600     C01 IS TOP-OF-FORM                                           
004700     CLASS PNL-NUMERIC-TEXT IS '0' THRU '9'.                      
004800*                                                                 
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100*                                                                 
005200     SELECT PNL-LED-FILE ASSIGN TO LEDFILE                        
005300         ORGANIZATION IS LINE SEQUENTIAL                          
005400         ACCESS IS SEQUENTIAL                                     
005500         FILE STATUS IS WS-LED-STATUS.                            
005600*                                                                 
005700     SELECT PNL-EXR-FILE ASSIGN TO EXRFILE                        
005800         ORGANIZATION IS LINE SEQUENTIAL                          
005900         ACCESS IS SEQUENTIAL                                     
006000         FILE STATUS IS WS-EXR-STATUS.                            
006100*                                                                 
006200     SELECT PNL-SUM-FILE ASSIGN TO SUMFILE                        
006300         ORGANIZATION IS LINE SEQUENTIAL                          
006400         ACCESS IS SEQUENTIAL                                     
006500         FILE STATUS IS WS-SUM-STATUS.                            
006600******************************************************************
006700 DATA DIVISION.                                                   
006800******************************************************************
006900 FILE SECTION.                                                    
007000*                                                                 
007100 FD  PNL-LED-FILE RECORDING MODE F.                               
007200 01  PNL-LED-CSV-RECORD.                                          
007300     05  PNL-LED-CSV-TEXT           PIC X(200).                   
007400*                                                                 
007500 FD  PNL-EXR-FILE RECORDING MODE F.                               
007600 01  PNL-EXR-CSV-RECORD.                                          
007700     05  PNL-EXR-CSV-TEXT           PIC X(40).                    
007800*                                                                 
007900 FD  PNL-SUM-FILE RECORDING MODE F.                               
008000 01  PNL-SUM-CSV-RECORD.                                          
008100     05  PNL-SUM-CSV-TEXT           PIC X(100).                   
008200******************************************************************
008300 WORKING-STORAGE SECTION.                                         
008400******************************************************************
008500 01  SYSTEM-DATE-AND-TIME.                                        
008600     05  CURRENT-DATE.                                            
008700         10  CURRENT-YEAR           PIC 9(02).                    
008800         10  CURRENT-MONTH          PIC 9(02).                    
008900         10  CURRENT-DAY            PIC 9(02).                    
009000     05  CURRENT-TIME.                                            
009100         10  CURRENT-HOUR           PIC 9(02).                    
009200         10  CURRENT-MINUTE         PIC 9(02).                    
009300         10  CURRENT-SECOND         PIC 9(02).                    
009400         10  CURRENT-HNDSEC         PIC 9(02).                    
009500         05  FILLER                     PIC X(04).                
009600*                                                                 
009700 01  WS-PROGRAM-SWITCHES.                                         
009800     05  WS-LED-EOF-SW              PIC X     VALUE 'N'.          
009900         88  WS-LED-EOF                        VALUE 'Y'.         
010000     05  WS-EXR-EOF-SW              PIC X     VALUE 'N'.          
010100         88  WS-EXR-EOF                        VALUE 'Y'.         
010200     05  WS-YEAR-SEARCH-SW          PIC X     VALUE 'N'.          
010300         88  WS-YEAR-FOUND                     VALUE 'Y'.         
010400         88  WS-YEAR-NOT-FOUND                  VALUE 'N'.        
010500     05  FILLER                     PIC X(04).                    
010600*                                                                 
010700 01  WS-FILE-STATUS-FIELDS.                                       
010800     05  WS-LED-STATUS              PIC X(02) VALUE SPACES.       
010900     05  WS-EXR-STATUS              PIC X(02) VALUE SPACES.       
011000     05  WS-SUM-STATUS              PIC X(02) VALUE SPACES.       
011100     05  FILLER                     PIC X(04).                    
011200*                                                                 
011300 01  WS-COUNTERS.                                                 
011400     05  WS-LED-COUNT               PIC S9(6) COMP-3 VALUE ZERO.  
011500     05  WS-EXR-COUNT               PIC S9(4) COMP-3 VALUE ZERO.  
011600     05  WS-YEAR-COUNT              PIC S9(4) COMP-3 VALUE ZERO.  
011700     05  WS-SUB-I                   PIC S9(6) COMP-3 VALUE ZERO.  
011800     05  WS-SUB-J                   PIC S9(4) COMP-3 VALUE ZERO.  
011900     05  WS-FOUND-RATE              PIC S9(5)V9(8) VALUE ZERO.    
012000     05  FILLER                     PIC X(04).                    
012100*                                                                 
012200* SWAP HOLD AREA FOR THE END-FOR-END REVERSAL IN PARA 420 -       
012300* SAME SHAPE AS ONE WS-ANN-ENTRY.                                 
012400*                                                                 
012500 01  WS-ANN-SWAP-HOLD.                                            
012600     05  WS-SWAP-YEAR               PIC 9(4).                     
012700     05  WS-SWAP-PNL-USD            PIC S9(9)V9(8).               
012800     05  WS-SWAP-WALLET-USD         PIC S9(9)V9(8).               
012900     05  FILLER                     PIC X(04).                    
013000*                                                                 
013100 77  WS-HEADER-CHECK                PIC X(105) VALUE              
013200     'Seq,UTC_Time,Type,Base_Currency,Base_Amount,Obtain_Price'.  
013300*                                                                 
013400* THE WHOLE LEDGER IS HELD IN MEMORY SO PARA 300 CAN WALK IT      
013500* BACKWARDS (BUSINESS RULE, "ANNUAL ROLL-UP") WITHOUT A SORT OR   
013600* A SECOND PASS OF THE FILE.  SIZED FOR ONE TAX YEAR.             
013700*                                                                 
013800 01  WS-LEDGER-TABLE.                                             
013900     05  WS-LED-ENTRY OCCURS 3000 TIMES                           
014000                       INDEXED BY WS-LED-IDX.                     
014100         10  WS-LED-YEAR            PIC 9(4).                     
014200         10  WS-LED-RUN-PNL         PIC S9(9)V9(8).               
014300         10  WS-LED-WALLET-VALUE    PIC S9(9)V9(8).               
014400         10  FILLER                 PIC X(05).                    
014500*                                                                 
014600 01  WS-EXCH-RATE-TABLE.                                          
014700     05  WS-EXR-ENTRY OCCURS 100 TIMES                            
014800                       INDEXED BY WS-EXR-IDX.                     
014900         10  WS-EXR-YEAR            PIC 9(4).                     
015000         10  WS-EXR-RATE            PIC S9(5)V9(8).               
015100         10  FILLER                 PIC X(05).                    
015200*                                                                 
015300* ONE ENTRY KEPT PER DISTINCT YEAR SEEN, ASCENDING ORDER ONCE     
015400* PARA 300 FINISHES (BUSINESS RULE, "ANNUAL ROLL-UP", STEP 3).    
015500*                                                                 
015600 01  WS-ANNUAL-TABLE.                                             
015700     05  WS-ANN-ENTRY OCCURS 100 TIMES                            
015800                       INDEXED BY WS-ANN-IDX.                     
015900         10  WS-ANN-YEAR            PIC 9(4).                     
016000         10  WS-ANN-PNL-USD         PIC S9(9)V9(8).               
016100         10  WS-ANN-WALLET-USD      PIC S9(9)V9(8).               
016200         10  FILLER                 PIC X(05).                    
016300*                                                                 
016400* WORK AREA FOR THE SOURCE LINE AND ITS COMMA SPLIT.              
016500*                                                                 
016600 77  WS-LED-CSV-LINE                PIC X(200).                   
016700 01  WS-EXR-CSV-LINE                PIC X(40).                    
016800 01  WS-LED-SPLIT-FIELDS.                                         
016900     05  WS-LED-SPLIT-1             PIC X(6).                     
017000     05  WS-LED-SPLIT-2             PIC X(19).                    
017100     05  WS-LED-SPLIT-3             PIC X(24).                    
017200     05  WS-LED-SPLIT-4             PIC X(10).                    
017300     05  WS-LED-SPLIT-5             PIC X(19).                    
017400     05  WS-LED-SPLIT-6             PIC X(19).                    
017500     05  WS-LED-SPLIT-7             PIC X(19).                    
017600     05  WS-LED-SPLIT-8             PIC X(10).                    
017700     05  WS-LED-SPLIT-9             PIC X(19).                    
017800     05  WS-LED-SPLIT-10            PIC X(19).                    
017900     05  WS-LED-SPLIT-11            PIC X(19).                    
018000     05  WS-LED-SPLIT-12            PIC X(19).                    
018100     05  FILLER                     PIC X(04).                    
018200*                                                                 
018300* THE UTC_TIME COLUMN (YYYY-MM-DD HH:MM:SS) CARRIES THE YEAR IN   
018400* ITS FIRST FOUR BYTES - NO SEPARATE DATE ROUTINE REQUIRED.       
018500*                                                                 
018600 01  WS-LED-SPLIT-2-PARTS REDEFINES WS-LED-SPLIT-2.               
018700     05  WS-LED-SPLIT-2-YEAR        PIC X(4).                     
018800     05  FILLER                     PIC X(15).                    
018900 01  WS-EXR-SPLIT-FIELDS.                                         
019000     05  WS-EXR-SPLIT-1             PIC X(4).                     
019100     05  WS-EXR-SPLIT-2             PIC X(14).                    
019200     05  FILLER                     PIC X(04).                    
019300*                                                                 
019400* TRAILER-ROW CHECK ON THE EXCHANGE-RATE CONTROL FILE - SAME      
019500* TAG-AND-REDEFINES CONVENTION AS THE PNLEXR COPYBOOK ITSELF.     
019600*                                                                 
019700 01  WS-EXR-TRAILER-CHECK REDEFINES WS-EXR-CSV-LINE.              
019800     05  WS-EXR-TRAILER-TAG         PIC X(4).                     
019900         88  WS-EXR-IS-TRAILER                 VALUE 'TRLR'.      
020000     05  FILLER                     PIC X(36).                    
020100*                                                                 
020200* DECIMAL-TEXT-TO-NUMERIC CONVERSION WORK AREA, SAME ROUTINE AS   
020300* PNLLEDG PARA 330.                                               
020400*                                                                 
020500 01  WS-AMOUNT-PARSE.                                             
020600     05  WS-AMT-TEXT                PIC X(19).                    
020700     05  WS-AMT-POINT-POS           PIC S9(3) COMP-3.             
020800     05  WS-AMT-WHOLE-TEXT          PIC X(10).                    
020900     05  WS-AMT-FRAC-TEXT           PIC X(08) VALUE '00000000'.   
021000     05  WS-AMT-WHOLE-NUM           PIC S9(9)                     
021100                                    SIGN LEADING SEPARATE.        
021200     05  WS-AMT-FRAC-NUM            PIC 9(08).                    
021300     05  WS-AMT-RESULT              PIC S9(9)V9(08).              
021400     05  FILLER                     PIC X(04).                    
021500*                                                                 
021600* SAME CONVENTION APPLIED TO THE EXCHANGE-RATE FIELD, WHICH       
021700* CARRIES 8 FRACTIONAL DIGITS BUT ONLY 5 WHOLE DIGITS.            
021800*                                                                 
021900 01  WS-RATE-PARSE.                                               
022000     05  WS-RATE-TEXT               PIC X(14).                    
022100     05  WS-RATE-POINT-POS          PIC S9(3) COMP-3.             
022200     05  WS-RATE-WHOLE-TEXT         PIC X(05).                    
022300     05  WS-RATE-FRAC-TEXT          PIC X(08) VALUE '00000000'.   
022400     05  WS-RATE-WHOLE-NUM          PIC S9(5)                     
022500                                    SIGN LEADING SEPARATE.        
022600     05  WS-RATE-FRAC-NUM           PIC 9(08).                    
022700     05  WS-RATE-RESULT             PIC S9(5)V9(08).              
022800     05  FILLER                     PIC X(04).                    
022900*                                                                 
023000* OUTPUT ROW - POPULATED FIELD-BY-FIELD FROM PNLANN.CPY (SAME     
023100* COPYBOOK A DOWNSTREAM TAX SPREADSHEET PROGRAM COULD COPY) AND   
023200* EDITED OUT COMMA-DELIMITED, SAME AS PNLLEDG PARA 856.           
023300*                                                                 
023400 01  WS-OUT-ANNUAL-ROW.                                           
023500     COPY PNLANN.                                                 
023600 77  WS-SUM-CSV-LINE                PIC X(100).                   
023700 77  WS-SUM-HEADER-LINE             PIC X(70).                    
023800 01  WS-SUM-EDIT-FIELDS.                                          
023900     05  WS-SUM-YEAR-EDIT           PIC 9(4).                     
024000     05  WS-SUM-RATE-EDIT           PIC -9(5).9(8).               
024100     05  WS-SUM-PNL-USD-EDIT        PIC -9(9).9(8).               
024200     05  WS-SUM-PNL-HC-EDIT         PIC -9(9).9(8).               
024300     05  WS-SUM-WAL-USD-EDIT        PIC -9(9).9(8).               
024400     05  WS-SUM-WAL-HC-EDIT         PIC -9(9).9(8).               
024500     05  FILLER                     PIC X(04).                    
024600******************************************************************
024700 PROCEDURE DIVISION.                                              
024800******************************************************************
024900 000-MAIN-CONTROL.                                                
025000*                                                                 
025100     PERFORM 100-INITIALIZE.                                      
025200     PERFORM 200-LOAD-EXCHANGE-RATES                              
025300               THRU 200-LOAD-EXCHANGE-RATES-EXIT.                 
025400     PERFORM 300-LOAD-LEDGER THRU 300-LOAD-LEDGER-EXIT.           
025500     PERFORM 400-SELECT-YEAR-END-ROWS.                            
025600     PERFORM 500-WRITE-ANNUAL-SUMMARY.                            
025700     PERFORM 900-CLOSE-FILES.                                     
025800*                                                                 
025900 999-END-PROGRAM.                                                 
026000     STOP RUN.                                                    
026100*                                                                 
026200 100-INITIALIZE.                                                  
026300*                                                                 
026400     ACCEPT CURRENT-DATE FROM DATE.                               
026500     ACCEPT CURRENT-TIME FROM TIME.                               
026600*                                                                 
026700     DISPLAY '*************** PNLSUMM  STARTED  ***************'. 
026800     DISPLAY 'RUN DATE = ' CURRENT-MONTH '/' CURRENT-DAY '/'      
026900             CURRENT-YEAR '  TIME = ' CURRENT-HOUR ':'            
027000             CURRENT-MINUTE ':' CURRENT-SECOND.                   
027100*                                                                 
027200     OPEN INPUT  PNL-LED-FILE.                                    
027300     OPEN INPUT  PNL-EXR-FILE.                                    
027400     OPEN OUTPUT PNL-SUM-FILE.                                    
027500*                                                                 
027600     STRING 'Year,PNL_USD,Exchange_Rate,PNL_HC,'                  
027700            'Wallet_Value_USD,Wallet_Value_HC'                    
027800            DELIMITED BY SIZE INTO WS-SUM-HEADER-LINE.            
027900     WRITE PNL-SUM-CSV-RECORD FROM WS-SUM-HEADER-LINE.            
028000*                                                                 
028100 200-LOAD-EXCHANGE-RATES.                                         
028200*                                                                 
028300* NO HEADER ROW ON THIS CONTROL FILE - ONE ROW PER YEAR THE USER  
028400* HAS SUPPLIED A YEAR-END RATE FOR, FOLLOWED BY A 'TRLR' TRAILER  
028500* ROW CARRYING THE ROW COUNT (SEE PNLEXR).  THE TRAILER ENDS      
028600* THE LOAD WITHOUT WAITING FOR PHYSICAL EOF.                      
028700*                                                                 
028800     READ PNL-EXR-FILE INTO WS-EXR-CSV-LINE                       
028900         AT END SET WS-EXR-EOF TO TRUE                            
029000                    GO TO 200-LOAD-EXCHANGE-RATES-EXIT.           
029100*                                                                 
029200     IF WS-EXR-IS-TRAILER                                         
029300         GO TO 200-LOAD-EXCHANGE-RATES-EXIT                       
029400     END-IF.                                                      
029500*                                                                 
029600     ADD 1 TO WS-EXR-COUNT.                                       
029700     SET WS-EXR-IDX TO WS-EXR-COUNT.                              
029800     UNSTRING WS-EXR-CSV-LINE DELIMITED BY ','                    
029900         INTO WS-EXR-SPLIT-1 WS-EXR-SPLIT-2                       
030000     END-UNSTRING.                                                
030100     MOVE WS-EXR-SPLIT-1 TO WS-EXR-YEAR (WS-EXR-IDX).             
030200     MOVE WS-EXR-SPLIT-2 TO WS-RATE-TEXT.                         
030300     PERFORM 350-PARSE-RATE-TEXT.                                 
030400     MOVE WS-RATE-RESULT TO WS-EXR-RATE (WS-EXR-IDX).             
030500*                                                                 
030600     GO TO 200-LOAD-EXCHANGE-RATES.                               
030700*                                                                 
030800 200-LOAD-EXCHANGE-RATES-EXIT.                                    
030900     EXIT.                                                        
031000*                                                                 
031100 300-LOAD-LEDGER.                                                 
031200*                                                                 
031300     READ PNL-LED-FILE INTO WS-LED-CSV-LINE                       
031400         AT END                                                   
031500             DISPLAY 'LEDFILE IS EMPTY - ABORTING RUN'            
031600             MOVE 16 TO RETURN-CODE                               
031700             GO TO 999-END-PROGRAM                                
031800     END-READ.                                                    
031900*                                                                 
032000     IF WS-LED-CSV-LINE (1:10) NOT = WS-HEADER-CHECK (1:10)       
032100         DISPLAY 'INVALID HEADER ROW ON LEDFILE - ABORTING'       
032200         MOVE 16 TO RETURN-CODE                                   
032300         GO TO 999-END-PROGRAM                                    
032400     END-IF.                                                      
032500*                                                                 
032600 310-READ-NEXT-LEDGER-ROW.                                        
032700*                                                                 
032800     READ PNL-LED-FILE INTO WS-LED-CSV-LINE                       
032900         AT END                                                   
033000             SET WS-LED-EOF TO TRUE                               
033100             GO TO 300-LOAD-LEDGER-EXIT.                          
033200*                                                                 
033300     ADD 1 TO WS-LED-COUNT.                                       
033400     SET WS-LED-IDX TO WS-LED-COUNT.                              
033500*                                                                 
033600     UNSTRING WS-LED-CSV-LINE DELIMITED BY ','                    
033700         INTO WS-LED-SPLIT-1  WS-LED-SPLIT-2  WS-LED-SPLIT-3      
033800              WS-LED-SPLIT-4  WS-LED-SPLIT-5  WS-LED-SPLIT-6      
033900              WS-LED-SPLIT-7  WS-LED-SPLIT-8  WS-LED-SPLIT-9      
034000              WS-LED-SPLIT-10 WS-LED-SPLIT-11 WS-LED-SPLIT-12     
034100     END-UNSTRING.                                                
034200*                                                                 
034300     MOVE WS-LED-SPLIT-2-YEAR TO WS-LED-YEAR (WS-LED-IDX).        
034400*                                                                 
034500     MOVE WS-LED-SPLIT-11 TO WS-AMT-TEXT.                         
034600     PERFORM 330-PARSE-AMOUNT-TEXT.                               
034700     MOVE WS-AMT-RESULT TO WS-LED-RUN-PNL (WS-LED-IDX).           
034800*                                                                 
034900     MOVE WS-LED-SPLIT-12 TO WS-AMT-TEXT.                         
035000     PERFORM 330-PARSE-AMOUNT-TEXT.                               
035100     MOVE WS-AMT-RESULT TO WS-LED-WALLET-VALUE (WS-LED-IDX).      
035200*                                                                 
035300     GO TO 310-READ-NEXT-LEDGER-ROW.                              
035400*                                                                 
035500 300-LOAD-LEDGER-EXIT.                                            
035600     EXIT.                                                        
035700*                                                                 
035800 330-PARSE-AMOUNT-TEXT.                                           
035900*                                                                 
036000* SAME ROUTINE AS PNLLEDG PARA 330 - LOCATES THE DECIMAL POINT    
036100* RATHER THAN ASSUMING A FIXED WIDTH.                             
036200*                                                                 
036300     MOVE SPACES      TO WS-AMT-WHOLE-TEXT.                       
036400     MOVE '00000000'  TO WS-AMT-FRAC-TEXT.                        
036500     MOVE ZERO        TO WS-AMT-POINT-POS.                        
036600     INSPECT WS-AMT-TEXT TALLYING WS-AMT-POINT-POS                
036700         FOR CHARACTERS BEFORE INITIAL '.'.                       
036800     ADD 1 TO WS-AMT-POINT-POS.                                   
036900     MOVE WS-AMT-TEXT (1:WS-AMT-POINT-POS - 1)                    
037000         TO WS-AMT-WHOLE-TEXT.                                    
037100     MOVE WS-AMT-TEXT (WS-AMT-POINT-POS + 1:8)                    
037200         TO WS-AMT-FRAC-TEXT.                                     
037300     MOVE WS-AMT-WHOLE-TEXT TO WS-AMT-WHOLE-NUM.                  
037400     MOVE WS-AMT-FRAC-TEXT  TO WS-AMT-FRAC-NUM.                   
037500*                                                                 
037600     IF WS-AMT-TEXT (1:1) = '-'                                   
037700         COMPUTE WS-AMT-RESULT ROUNDED =                          
037800                 WS-AMT-WHOLE-NUM - (WS-AMT-FRAC-NUM / 100000000) 
037900     ELSE                                                         
038000         COMPUTE WS-AMT-RESULT ROUNDED =                          
038100                 WS-AMT-WHOLE-NUM + (WS-AMT-FRAC-NUM / 100000000) 
038200     END-IF.                                                      
038300*                                                                 
038400 350-PARSE-RATE-TEXT.                                             
038500*                                                                 
038600* SAME ROUTINE AS 330, SIZED FOR THE NARROWER RATE FIELD.         
038700*                                                                 
038800     MOVE SPACES      TO WS-RATE-WHOLE-TEXT.                      
038900     MOVE '00000000'  TO WS-RATE-FRAC-TEXT.                       
039000     MOVE ZERO        TO WS-RATE-POINT-POS.                       
039100     INSPECT WS-RATE-TEXT TALLYING WS-RATE-POINT-POS              
039200         FOR CHARACTERS BEFORE INITIAL '.'.                       
039300     ADD 1 TO WS-RATE-POINT-POS.                                  
039400     MOVE WS-RATE-TEXT (1:WS-RATE-POINT-POS - 1)                  
039500         TO WS-RATE-WHOLE-TEXT.                                   
039600     MOVE WS-RATE-TEXT (WS-RATE-POINT-POS + 1:8)                  
039700         TO WS-RATE-FRAC-TEXT.                                    
039800     MOVE WS-RATE-WHOLE-TEXT TO WS-RATE-WHOLE-NUM.                
039900     MOVE WS-RATE-FRAC-TEXT  TO WS-RATE-FRAC-NUM.                 
040000*                                                                 
040100     IF WS-RATE-TEXT (1:1) = '-'                                  
040200         COMPUTE WS-RATE-RESULT ROUNDED =                         
040300             WS-RATE-WHOLE-NUM - (WS-RATE-FRAC-NUM / 100000000)   
040400     ELSE                                                         
040500         COMPUTE WS-RATE-RESULT ROUNDED =                         
040600             WS-RATE-WHOLE-NUM + (WS-RATE-FRAC-NUM / 100000000)   
040700     END-IF.                                                      
040800*                                                                 
040900 400-SELECT-YEAR-END-ROWS.                                        
041000*                                                                 
041100* BUSINESS RULE "ANNUAL ROLL-UP" - WALK THE LEDGER FROM THE END   
041200* BACKWARDS, KEEPING ONLY THE FIRST (I.E. LAST-IN-FILE-ORDER)     
041300* ROW SEEN FOR EACH DISTINCT YEAR.  THE TABLE IS BUILT IN         
041400* DESCENDING YEAR ORDER AS A SIDE EFFECT AND RE-SORTED ASCENDING  
041500* IN PARA 420.                                                    
041600*                                                                 
041700     MOVE ZERO TO WS-YEAR-COUNT.                                  
041800     PERFORM 401-SCAN-ONE-LEDGER-ROW VARYING WS-SUB-I             
041900               FROM WS-LED-COUNT BY -1 UNTIL WS-SUB-I < 1.        
042000     PERFORM 420-REVERSE-ANNUAL-TABLE.                            
042100*                                                                 
042200 401-SCAN-ONE-LEDGER-ROW.                                         
042300*                                                                 
042400     SET WS-LED-IDX TO WS-SUB-I.                                  
042500     PERFORM 405-YEAR-ALREADY-KEPT.                               
042600     IF NOT WS-YEAR-FOUND                                         
042700         ADD 1 TO WS-YEAR-COUNT                                   
042800         SET WS-ANN-IDX TO WS-YEAR-COUNT                          
042900         MOVE WS-LED-YEAR         (WS-LED-IDX)                    
043000             TO WS-ANN-YEAR       (WS-ANN-IDX)                    
043100         MOVE WS-LED-RUN-PNL      (WS-LED-IDX)                    
043200             TO WS-ANN-PNL-USD    (WS-ANN-IDX)                    
043300         MOVE WS-LED-WALLET-VALUE (WS-LED-IDX)                    
043400             TO WS-ANN-WALLET-USD (WS-ANN-IDX)                    
043500     END-IF.                                                      
043600*                                                                 
043700 405-YEAR-ALREADY-KEPT.                                           
043800*                                                                 
043900     SET WS-YEAR-NOT-FOUND TO TRUE.                               
044000     PERFORM 406-CHECK-ONE-KEPT-YEAR VARYING WS-SUB-J FROM 1 BY 1 
044100               UNTIL WS-SUB-J > WS-YEAR-COUNT.                    
044200*                                                                 
044300 406-CHECK-ONE-KEPT-YEAR.                                         
044400*                                                                 
044500     SET WS-ANN-IDX TO WS-SUB-J.                                  
044600     IF WS-ANN-YEAR (WS-ANN-IDX) = WS-LED-YEAR (WS-LED-IDX)       
044700         SET WS-YEAR-FOUND TO TRUE                                
044800     END-IF.                                                      
044900*                                                                 
045000 420-REVERSE-ANNUAL-TABLE.                                        
045100*                                                                 
045200* THE TABLE WAS BUILT NEWEST-YEAR-FIRST (PARA 400 WALKS THE       
045300* LEDGER BACKWARDS) - SWAP END-FOR-END TO LEAVE IT ASCENDING,     
045400* AS THE REPORT REQUIRES (BUSINESS RULE, STEP 3).                 
045500*                                                                 
045600     SET WS-SUB-I TO 1.                                           
045700     SET WS-SUB-J TO WS-YEAR-COUNT.                               
045800     PERFORM 421-SWAP-ONE-PAIR                                    
045900               VARYING WS-SUB-I FROM 1 BY 1                       
046000               UNTIL WS-SUB-I NOT < WS-SUB-J.                     
046100*                                                                 
046200 421-SWAP-ONE-PAIR.                                               
046300*                                                                 
046400     SET WS-ANN-IDX TO WS-SUB-I.                                  
046500     MOVE WS-ANN-ENTRY (WS-SUB-I) TO WS-ANN-SWAP-HOLD.            
046600     MOVE WS-ANN-ENTRY (WS-SUB-J) TO WS-ANN-ENTRY (WS-SUB-I).     
046700     MOVE WS-ANN-SWAP-HOLD        TO WS-ANN-ENTRY (WS-SUB-J).     
046800     SUBTRACT 1 FROM WS-SUB-J.                                    
046900*                                                                 
047000 500-WRITE-ANNUAL-SUMMARY.                                        
047100*                                                                 
047200     PERFORM 501-WRITE-ONE-ANNUAL-ROW VARYING WS-SUB-I FROM 1 BY 1
047300               UNTIL WS-SUB-I > WS-YEAR-COUNT.                    
047400*                                                                 
047500 501-WRITE-ONE-ANNUAL-ROW.                                        
047600*                                                                 
047700     SET WS-ANN-IDX TO WS-SUB-I.                                  
047800     MOVE ZERO TO WS-FOUND-RATE.                                  
047900     PERFORM 510-LOOKUP-EXCHANGE-RATE.                            
048000*                                                                 
048100     MOVE WS-ANN-YEAR      (WS-ANN-IDX) TO PNL-AR-YEAR.           
048200     MOVE WS-ANN-PNL-USD   (WS-ANN-IDX) TO PNL-AR-PNL-USD.        
048300     MOVE WS-FOUND-RATE                 TO PNL-AR-EXCH-RATE.      
048400     COMPUTE PNL-AR-PNL-HC ROUNDED =                              
048500             PNL-AR-PNL-USD * PNL-AR-EXCH-RATE.                   
048600     MOVE WS-ANN-WALLET-USD (WS-ANN-IDX) TO PNL-AR-WALLET-USD.    
048700     COMPUTE PNL-AR-WALLET-HC ROUNDED =                           
048800             PNL-AR-WALLET-USD * PNL-AR-EXCH-RATE.                
048900*                                                                 
049000     PERFORM 550-BUILD-SUMMARY-CSV-LINE.                          
049100     WRITE PNL-SUM-CSV-RECORD FROM WS-SUM-CSV-LINE.               
049200*                                                                 
049300 510-LOOKUP-EXCHANGE-RATE.                                        
049400*                                                                 
049500* 1.0 IF NO RATE WAS SUPPLIED FOR THE YEAR (HOME CURRENCY IS      
049600* USD-LIKE, OR THE USER SIMPLY HASN'T SUPPLIED A RATE YET).       
049700*                                                                 
049800     MOVE 1.00000000 TO WS-FOUND-RATE.                            
049900     PERFORM 511-SCAN-ONE-RATE VARYING WS-SUB-J FROM 1 BY 1       
050000               UNTIL WS-SUB-J > WS-EXR-COUNT.                     
050100*                                                                 
050200 511-SCAN-ONE-RATE.                                               
050300*                                                                 
050400     SET WS-EXR-IDX TO WS-SUB-J.                                  
050500     IF WS-EXR-YEAR (WS-EXR-IDX) = WS-ANN-YEAR (WS-ANN-IDX)       
050600         MOVE WS-EXR-RATE (WS-EXR-IDX) TO WS-FOUND-RATE           
050700     END-IF.                                                      
050800*                                                                 
050900 550-BUILD-SUMMARY-CSV-LINE.                                      
051000*                                                                 
051100     MOVE SPACES TO WS-SUM-CSV-LINE.                              
051200     MOVE PNL-AR-YEAR       TO WS-SUM-YEAR-EDIT.                  
051300     MOVE PNL-AR-EXCH-RATE  TO WS-SUM-RATE-EDIT.                  
051400     MOVE PNL-AR-PNL-USD    TO WS-SUM-PNL-USD-EDIT.               
051500     MOVE PNL-AR-PNL-HC     TO WS-SUM-PNL-HC-EDIT.                
051600     MOVE PNL-AR-WALLET-USD TO WS-SUM-WAL-USD-EDIT.               
051700     MOVE PNL-AR-WALLET-HC  TO WS-SUM-WAL-HC-EDIT.                
051800*                                                                 
051900     STRING WS-SUM-YEAR-EDIT       DELIMITED BY SIZE              
052000            ','                    DELIMITED BY SIZE              
052100            WS-SUM-PNL-USD-EDIT    DELIMITED BY SIZE              
052200            ','                    DELIMITED BY SIZE              
052300            WS-SUM-RATE-EDIT       DELIMITED BY SIZE              
052400            ','                    DELIMITED BY SIZE              
052500            WS-SUM-PNL-HC-EDIT     DELIMITED BY SIZE              
052600            ','                    DELIMITED BY SIZE              
052700            WS-SUM-WAL-USD-EDIT    DELIMITED BY SIZE              
052800            ','                    DELIMITED BY SIZE              
052900            WS-SUM-WAL-HC-EDIT     DELIMITED BY SIZE              
053000         INTO WS-SUM-CSV-LINE.                                    
053100*                                                                 
053200 900-CLOSE-FILES.                                                 
053300*                                                                 
053400     CLOSE PNL-LED-FILE.                                          
053500     CLOSE PNL-EXR-FILE.                                          
053600     CLOSE PNL-SUM-FILE.                                          
053700     DISPLAY '*************** PNLSUMM  ENDED    ***************'. 
053800     DISPLAY 'LEDGER ROWS READ    : ' WS-LED-COUNT.               
053900     DISPLAY 'SUMMARY YEARS WRITTEN : ' WS-YEAR-COUNT.            
054000*                                                                 
054100 END PROGRAM PNLSUMM.                                             
