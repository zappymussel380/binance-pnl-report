000100******************************************************************
000200* PNLLED  -  PNL LEDGER ROW.  ONE ROW PER PROCESSED TRANSACTION,  
000300*            SAME ORDER AS THE INPUT.  USED BOTH AS THE PNLLEDG   
000400*            OUTPUT RECORD AND AS THE PNLSUMM INPUT RECORD.       
000500******************************************************************
000600* HISTORY OF CHANGE                                               
000700*   15-02-2024  SRP  CR-4410  ORIGINAL LAYOUT.                    
000800*   03-07-2024  SRP  CR-4488  ADDED YEAR-PARTS REDEFINES SO       
000900*                             PNLSUMM CAN BREAK ON UTC YEAR       
001000*                             WITHOUT A SEPARATE DATE ROUTINE.    
001100******************************************************************
001200 01  PNL-LEDGER-ROW.                                              
001300     05  PNL-LR-SEQ                PIC 9(6).                      
001400     05  PNL-LR-UTC-TIME           PIC X(19).                     
001500     05  PNL-LR-UTC-PARTS REDEFINES PNL-LR-UTC-TIME.              
001600         10  PNL-LR-YEAR           PIC 9(4).                      
001700         10  FILLER                PIC X(15).                     
001800     05  PNL-LR-TYPE               PIC X(24).                     
001900     05  PNL-LR-BASE-CCY           PIC X(10).                     
002000     05  PNL-LR-BASE-AMT           PIC S9(9)V9(8).                
002100     05  PNL-LR-OBTAIN-PRICE       PIC S9(9)V9(8).                
002200     05  PNL-LR-FEE                PIC S9(9)V9(8).                
002300     05  PNL-LR-FEE-CCY            PIC X(10).                     
002400     05  PNL-LR-FEE-USDT           PIC S9(9)V9(8).                
002500     05  PNL-LR-TXN-PNL            PIC S9(9)V9(8).                
002600     05  PNL-LR-RUN-PNL            PIC S9(9)V9(8).                
002700     05  PNL-LR-WALLET-VALUE       PIC S9(9)V9(8).                
002800     05  FILLER                    PIC X(30).                     
