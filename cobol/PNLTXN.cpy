000100******************************************************************
000200* PNLTXN  -  RAW ACCOUNT CHANGE RECORD (BINANCE EXPORT ROW)       
000300*            ONE ROW OF THE TRANSACTION HISTORY CSV.              
000400*            COPY INTO FD OR WORKING-STORAGE AS REQUIRED.         
000500******************************************************************
000600* HISTORY OF CHANGE                                               
000700*   15-02-2024  SRP  CR-4410  ORIGINAL LAYOUT FOR PNL BATCH.      
000800*   03-07-2024  SRP  CR-4488  ADDED UTC-PARTS REDEFINES FOR THE   
000900*                             DATE-SEQUENCE CHECK IN PNLLEDG.     
001000*   19-11-2024  MKT  CR-4603  WIDENED REMARK, PADDED FILLER.      
001100******************************************************************
001200 01  PNL-RAW-CHANGE.                                              
001300     05  PNL-RC-USER-ID            PIC X(20).                     
001400     05  PNL-RC-UTC-TIME           PIC X(19).                     
001500     05  PNL-RC-UTC-PARTS REDEFINES PNL-RC-UTC-TIME.              
001600         10  PNL-RC-UTC-YYYY       PIC 9(4).                      
001700         10  FILLER                PIC X(1).                      
001800         10  PNL-RC-UTC-MM         PIC 9(2).                      
001900         10  FILLER                PIC X(1).                      
002000         10  PNL-RC-UTC-DD         PIC 9(2).                      
002100         10  FILLER                PIC X(1).                      
002200         10  PNL-RC-UTC-HH         PIC 9(2).                      
002300         10  FILLER                PIC X(1).                      
002400         10  PNL-RC-UTC-MI         PIC 9(2).                      
002500         10  FILLER                PIC X(1).                      
002600         10  PNL-RC-UTC-SS         PIC 9(2).                      
002700     05  PNL-RC-ACCOUNT            PIC X(10).                     
002800         88  PNL-RC-ACCT-SPOT          VALUE 'Spot'.              
002900         88  PNL-RC-ACCT-EARN          VALUE 'Earn'.              
003000         88  PNL-RC-ACCT-SAVINGS       VALUE 'Savings'.           
003100     05  PNL-RC-OPERATION          PIC X(40).                     
003200     05  PNL-RC-COIN               PIC X(10).                     
003300     05  PNL-RC-CHANGE             PIC S9(9)V9(8).                
003400     05  PNL-RC-REMARK             PIC X(80).                     
003500     05  FILLER                    PIC X(20).                     
