000100******************************************************************
000200* PNLWAL  -  WALLET TABLE, ONE ENTRY PER ASSET CURRENTLY HELD.    
000300*            AVERAGE-COST-BASIS ACCOUNTING, WEIGHTED AVERAGE      
000400*            METHOD (NOT FIFO / NOT LIFO).  LOADED IN WORKING     
000500*            STORAGE, NEVER WRITTEN TO A FILE.                    
000600******************************************************************
000700* HISTORY OF CHANGE                                               
000800*   15-02-2024  SRP  CR-4410  ORIGINAL TABLE, 30 ASSETS.          
000900*   21-08-2024  MKT  CR-4530  RAISED TABLE SIZE TO 50 ASSETS -    
001000*                             30 WAS TOO SMALL FOR A DUST-HEAVY   
001100*                             ACCOUNT HISTORY.                    
001200******************************************************************
001300 01  PNL-WALLET-TABLE.                                            
001400     05  PNL-WAL-COUNT             PIC S9(4) COMP-3 VALUE ZERO.   
001500     05  PNL-WALLET-ENTRY OCCURS 50 TIMES                         
001600                           INDEXED BY PNL-WAL-IDX.                
001700         10  PNL-WAL-ASSET         PIC X(10).                     
001800         10  PNL-WAL-AMOUNT        PIC S9(9)V9(8).                
001900         10  PNL-WAL-PRICE         PIC S9(9)V9(8).                
002000         10  FILLER                PIC X(05).                     
