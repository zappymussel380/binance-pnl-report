000100******************************************************************
000200* PNLEXR  -  YEAR-END EXCHANGE RATE CONTROL FILE.  ONE ROW PER    
000300*            CALENDAR YEAR, USDT TO HOME-CURRENCY, SUPPLIED BY    
000400*            THE USER.  A TRAILER ROW CARRIES THE ROW COUNT.      
000500******************************************************************
000600* HISTORY OF CHANGE                                               
000700*   03-07-2024  SRP  CR-4488  ORIGINAL LAYOUT.                    
000800******************************************************************
000900 01  PNL-EXCH-RATE-ROW.                                           
001000     05  PNL-ER-YEAR               PIC 9(4).                      
001100     05  PNL-ER-RATE               PIC S9(5)V9(8).                
001200     05  FILLER                    PIC X(20).                     
001300 01  PNL-EXCH-RATE-TRAILER REDEFINES PNL-EXCH-RATE-ROW.           
001400     05  PNL-ER-TRAILER-TAG        PIC X(4).                      
001500         88  PNL-ER-IS-TRAILER         VALUE 'TRLR'.              
001600     05  PNL-ER-RECORD-COUNT       PIC 9(9).                      
001700     05  FILLER                    PIC X(16).                     
