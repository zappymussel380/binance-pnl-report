000100******************************************************************
000200* Author: SANDEEP R PRAJAPATI                                     
000300* Date: 14-03-1989                                                
000400* Purpose: AVERAGE-COST LEDGER AND REALIZED GAIN/LOSS POSTING     
000500*          FOR A SINGLE INVESTOR'S ASSET ACCOUNT.                 
000600* Tectonics: COBC                                                 
000700******************************************************************
000800 IDENTIFICATION DIVISION.                                         
000900******************************************************************
001000 PROGRAM-ID. PNLLEDG.                                             
001100 AUTHOR. SANDEEP R PRAJAPATI.                                     
001200 INSTALLATION. NORTHLAKE TAX SYSTEMS.                             
001300 DATE-WRITTEN. 14-03-1989.                                        
001400 DATE-COMPILED.                                                   
001500 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                      
001600******************************************************************
001700* HISTORY OF CHANGE                                               
001800*   14-03-1989  SRP  8900147  ORIGINAL PROGRAM.  AVERAGE-COST     
001900*                              LEDGER FOR BROKERAGE HOLDINGS -    
002000*                              BUY, SELL, DEPOSIT, WITHDRAW ONLY. 
002100*   02-11-1990  SRP  9000261  ADDED FEE PRORATION ON BUY/SELL.    
002200*   19-06-1991  SRP  9100188  ADDED REDEMPTION / SUBSCRIPTION     
002300*                              POSTINGS FOR THE SAVINGS PRODUCT.  
002400*   08-01-1993  GRK  9300042  RUNNING-PNL ACCUMULATOR ADDED TO    
002500*                              THE LEDGER ROW; PREVIOUSLY ONLY    
002600*                              THE PER-TRANSACTION FIGURE WAS     
002700*                              KEPT.                              
002800*   22-09-1995  GRK  9500310  WALLET TABLE RAISED FROM 20 TO 50   
002900*                              ASSETS; CUSTOMER HELD TOO MANY     
003000*                              SMALL POSITIONS FOR THE OLD LIMIT. 
003100*   14-12-1998  MKT  9800455  Y2K REVIEW - ALL DATE FIELDS NOW    
003200*                              CARRY A FOUR-DIGIT CENTURY.  NO    
003300*                              WINDOWING LOGIC, FULL YYYY KEPT    
003400*                              THROUGHOUT THE TRANSACTION TABLE.  
003500*   11-02-1999  MKT  9900061  Y2K FOLLOW-UP - EPOCH ROUTINE       
003600*                              VERIFIED ACROSS THE CENTURY        
003700*                              BOUNDARY FOR THE EXTRA-INFO MATCH. 
003800*   30-05-2002  PDH  0200177  DISTRIBUTION AND INTEREST POSTINGS  
003900*                              ADDED, ZERO-COST ACQUISITION.      
004000*   17-03-2009  PDH  0900093  REWORKED FOR THE CUSTODIAN'S NEW    
004100*                              DAILY EXPORT FORMAT (7-COLUMN CSV  
004200*                              REPLACING THE OLD FIXED-BLOCK      
004300*                              FEED).                             
004400*   26-07-2015  JLH  1500221  COIN-TO-COIN / CROSS-ASSET TRADE    
004500*                              POSTING ADDED FOR THE NEW DIGITAL  
004600*                              ASSET CUSTODY LINE OF BUSINESS.    
004700*   09-04-2018  JLH  1800114  RENAMED QUOTE CURRENCY TO USDT      
004800*                              THROUGHOUT; DIGITAL-ASSET BOOK     
004900*                              NOW THE ONLY BOOK THIS PROGRAM     
005000*                              SERVICES.                          
005100*   21-08-2024  MKT  CR-4530  DUST-SWEEP (SMALL ASSETS EXCHANGE   
005200*                              TO BNB) AND AUTO-INVEST SPEND /    
005300*                              ACQUIRE LEGS ADDED.  WALLET TABLE  
005400*                              RAISED TO 50 ASSETS.               
005500*   19-11-2024  MKT  CR-4603  CARD-PURCHASE (FIAT-FUNDED BUY)     
005600*                              POSTING ADDED.                     
005700*   07-01-2025  SRP  CR-4650  MISSING-EXTRA-INFO PRE-SCAN ADDED - 
005800*                              RUN NOW ABORTS BEFORE THE LEDGER   
005900*                              IS OPENED IF ANY REQUIRED PRICE OR 
006000*                              PROPORTION FACT IS ABSENT.         
006100*   18-02-2026  SRP  CR-4710  AUTO-INVEST SPEND AMOUNT NOW SET    
006200*                              AT PROCESSING TIME, NOT DURING     
006300*                              THE GROUPING PASS - A FILE WITH    
006400*                              MORE THAN ONE SUBSCRIPTION ROUND   
006500*                              WAS PRICING EVERY ACQUIRE LEG OFF  
006600*                              THE LAST ROUND'S SPEND.  ADDED     
006700*                              THE SPOT-ACCOUNT EDIT ON           
006800*                              INTEREST/CASHBACK/REBATE/REWARD    
006900*                              POSTINGS AND THE DUPLICATE-LEG     
007000*                              MERGE STEP FOR SPLIT-FILL TRADES.  
007100*   09-08-2026  SRP  CR-4711  PARA 510'S TRADE-PAIR TEST WAS AN   
007200*                              ABBREVIATED COMBINED RELATION -    
007300*                              EVERY 2-LEG GROUP WAS MATCHING     
007400*                              REGARDLESS OF OPERATION, SENDING   
007500*                              SAVINGS-DISTRIBUTION AND DUST      
007600*                              PAIRS INTO THE TRADE LOGIC.  LEG   
007700*                              COUNT TEST NOW PARENTHESIZED.      
007800*                              WIDENED THE AMOUNT SCRATCH TEXT    
007900*                              FIELDS FROM 17 TO 19 BYTES - 17    
008000*                              WAS ONE SHORT OF A FULL-WIDTH      
008100*                              S9(9)V9(8) VALUE WITH ITS SIGN.    
008200*   09-08-2026  SRP  CR-4712  PARA 811'S BNB LEG OF A DUST SWEEP  
008300*                              WAS MOVED, NOT ACCUMULATED - A     
008400*                              SWEEP WITH MORE THAN ONE POSITIVE  
008500*                              BNB LEG LOST ALL BUT THE LAST ONE. 
008600*                              ADDED A RUNNING TOTAL.  PARA 780   
008700*                              NEVER LOOKED AT A 3RD LEG, SO A    
008800*                              COIN-TO-COIN TRADE WITH A FEE LEG  
008900*                              DROPPED THE FEE - NOW FOLDED INTO  
009000*                              THE USD VALUE AND DISPOSED LIKE    
009100*                              THE BUY/SELL PATHS ALREADY DO.     
009200*                              ADDED THE CARD-PURCHASE FIAT-LEG   
009300*                              RECONCILIATION CHECK THAT WAS      
009400*                              NEVER WIRED UP - THE POSITIVE FIAT 
009500*                              LEG IS NOW LOCATED AND MUST NEGATE 
009600*                              THE CHARGED LEG OR THE RUN ABORTS. 
009700******************************************************************
009800 ENVIRONMENT DIVISION.                                            
009900******************************************************************
010000 CONFIGURATION SECTION.                                           
010100 SPECIAL-NAMES.                                                   
010200     C01 IS TOP-OF-FORM                                           
010300     CLASS PNL-NUMERIC-TEXT IS '0' THRU '9'.                      
010400*                                                                 
010500 INPUT-OUTPUT SECTION.                                            
010600 FILE-CONTROL.                                                    
010700*                                                                 
010800     SELECT PNL-TXN-FILE ASSIGN TO TXNFILE                        
010900         ORGANIZATION IS LINE SEQUENTIAL                          
011000         ACCESS IS SEQUENTIAL                                     
011100         FILE STATUS IS WS-TXN-STATUS.                            
011200*                                                                 
011300     SELECT PNL-XTR-FILE ASSIGN TO XTRFILE                        
011400         ORGANIZATION IS LINE SEQUENTIAL                          
011500         ACCESS IS SEQUENTIAL                                     
011600         FILE STATUS IS WS-XTR-STATUS.                            
011700*                                                                 
011800     SELECT PNL-LED-FILE ASSIGN TO LEDFILE                        
011900         ORGANIZATION IS LINE SEQUENTIAL                          
012000         ACCESS IS SEQUENTIAL                                     
012100         FILE STATUS IS WS-LED-STATUS.                            
012200******************************************************************
012300 DATA DIVISION.                                                   
012400******************************************************************
012500 FILE SECTION.                                                    
012600*                                                                 
012700 FD  PNL-TXN-FILE RECORDING MODE F.                               
012800 01  PNL-TXN-CSV-RECORD.                                          
012900     05  PNL-TXN-CSV-TEXT           PIC X(220).                   
013000*                                                                 
013100 FD  PNL-XTR-FILE RECORDING MODE F.                               
013200 01  PNL-XTR-CSV-RECORD.                                          
013300     05  PNL-XTR-CSV-TEXT           PIC X(60).                    
013400*                                                                 
013500 FD  PNL-LED-FILE RECORDING MODE F.                               
013600 01  PNL-LED-CSV-RECORD.                                          
013700     05  PNL-LED-CSV-TEXT           PIC X(200).                   
013800******************************************************************
013900 WORKING-STORAGE SECTION.                                         
014000******************************************************************
014100 01  SYSTEM-DATE-AND-TIME.                                        
014200     05  CURRENT-DATE.                                            
014300         10  CURRENT-YEAR           PIC 9(02).                    
014400         10  CURRENT-MONTH          PIC 9(02).                    
014500         10  CURRENT-DAY            PIC 9(02).                    
014600     05  CURRENT-TIME.                                            
014700         10  CURRENT-HOUR           PIC 9(02).                    
014800         10  CURRENT-MINUTE         PIC 9(02).                    
014900         10  CURRENT-SECOND         PIC 9(02).                    
015000         10  CURRENT-HNDSEC         PIC 9(02).                    
015100         05  FILLER                     PIC X(04).                
015200*                                                                 
015300 01  WS-PROGRAM-SWITCHES.                                         
015400     05  WS-TXN-EOF-SW              PIC X     VALUE 'N'.          
015500         88  WS-TXN-EOF                        VALUE 'Y'.         
015600     05  WS-XTR-EOF-SW              PIC X     VALUE 'N'.          
015700         88  WS-XTR-EOF                        VALUE 'Y'.         
015800     05  WS-ABORT-SW                PIC X     VALUE 'N'.          
015900         88  WS-ABORT-RUN                      VALUE 'Y'.         
016000     05  WS-FIRST-TXN-SW            PIC X     VALUE 'Y'.          
016100         88  WS-FIRST-TXN                      VALUE 'Y'.         
016200     05  WS-NEED-PRICE-SW           PIC X     VALUE 'N'.          
016300         88  WS-NEED-PRICE                     VALUE 'Y'.         
016400     05  WS-PRICE-FOUND-SW          PIC X     VALUE 'N'.          
016500         88  WS-PRICE-FOUND                    VALUE 'Y'.         
016600    05  FILLER                     PIC X(04).                     
016700*                                                                 
016800 01  WS-FILE-STATUS-FIELDS.                                       
016900     05  WS-TXN-STATUS              PIC X(02) VALUE SPACES.       
017000     05  WS-XTR-STATUS              PIC X(02) VALUE SPACES.       
017100     05  WS-LED-STATUS              PIC X(02) VALUE SPACES.       
017200     05  FILLER                     PIC X(04).                    
017300*                                                                 
017400 01  WS-COUNTERS.                                                 
017500     05  WS-TXN-COUNT               PIC S9(6) COMP-3 VALUE ZERO.  
017600     05  WS-GRP-COUNT               PIC S9(6) COMP-3 VALUE ZERO.  
017700     05  WS-XTR-COUNT               PIC S9(4) COMP-3 VALUE ZERO.  
017800     05  WS-MISSING-COUNT           PIC S9(4) COMP-3 VALUE ZERO.  
017900     05  WS-LEDGER-SEQ              PIC 9(06)        VALUE ZERO.  
018000     05  WS-SUB-I                   PIC S9(6) COMP-3 VALUE ZERO.  
018100     05  WS-SUB-J                   PIC S9(4) COMP-3 VALUE ZERO.  
018200     05  WS-SUB-K                   PIC S9(4) COMP-3 VALUE ZERO.  
018300     05  FILLER                     PIC X(04).                    
018400*                                                                 
018500 77  WS-HEADER-CHECK                PIC X(55) VALUE               
018600     'User_ID,UTC_Time,Account,Operation,Coin,Change,Remark'.     
018700*                                                                 
018800* WORK-AREA FOR THE HEADER/SOURCE CSV LINE AND ITS COMMA SPLIT    
018900*                                                                 
019000 77  WS-TXN-CSV-LINE                PIC X(220).                   
019100 77  WS-XTR-CSV-LINE                PIC X(60).                    
019200 01  WS-SPLIT-FIELDS.                                             
019300     05  WS-SPLIT-1                 PIC X(20).                    
019400     05  WS-SPLIT-2                 PIC X(19).                    
019500     05  WS-SPLIT-3                 PIC X(10).                    
019600     05  WS-SPLIT-4                 PIC X(40).                    
019700     05  WS-SPLIT-5                 PIC X(10).                    
019800     05  WS-SPLIT-6                 PIC X(19).                    
019900     05  WS-SPLIT-7                 PIC X(80).                    
020000     05  FILLER                     PIC X(08).                    
020100*                                                                 
020200* IN-MEMORY TABLES - SIZED FOR ONE TAX YEAR OF RETAIL ACTIVITY.   
020300* A HEAVIER EXPORT MUST BE SPLIT AND RUN IN TWO PASSES, CARRYING  
020400* THE CLOSING WALLET FORWARD BY HAND (SEE THE OPERATIONS GUIDE).  
020500*                                                                 
020600 01  WS-TXN-TABLE.                                                
020700     05  WS-TXN-ENTRY OCCURS 3000 TIMES                           
020800                       INDEXED BY WS-TXN-IDX.                     
020900         10  WS-TXN-UTC-TIME        PIC X(19).                    
021000         10  WS-TXN-OPTYPE          PIC X(12).                    
021100         10  WS-TXN-ACCOUNT         PIC X(10).                    
021200         10  WS-TXN-COIN            PIC X(10).                    
021300         10  WS-TXN-AMOUNT          PIC S9(9)V9(8).               
021400         10  WS-TXN-EPOCH-MS        PIC S9(13) COMP-3.            
021500         10  FILLER                 PIC X(05).                    
021600*                                                                 
021700 01  WS-EXTRA-INFO-TABLE.                                         
021800     05  WS-XTR-ENTRY OCCURS 300 TIMES                            
021900                       INDEXED BY WS-XTR-IDX.                     
022000         10  WS-XTR-UTC-MS          PIC S9(13) COMP-3.            
022100         10  WS-XTR-TYPE            PIC X(24).                    
022200         10  WS-XTR-VALUE           PIC S9(9)V9(8).               
022300         10  FILLER                 PIC X(05).                    
022400*                                                                 
022500 01  WS-GROUP-TABLE.                                              
022600     05  WS-GRP-ENTRY OCCURS 1500 TIMES                           
022700                       INDEXED BY WS-GRP-IDX.                     
022800         10  WS-GRP-UTC-TIME        PIC X(19).                    
022900         10  WS-GRP-EPOCH-MS        PIC S9(13) COMP-3.            
023000         10  WS-GRP-TYPE            PIC X(12).                    
023100        10  WS-GRP-ACCOUNT         PIC X(10).                     
023200         10  WS-GRP-CHG-COUNT       PIC S9(2) COMP-3.             
023300         10  WS-GRP-CHANGE OCCURS 10 TIMES.                       
023400             15  WS-GRC-OPTYPE      PIC X(12).                    
023500             15  WS-GRC-COIN        PIC X(10).                    
023600                 88  WS-GRC-IS-USD-LIKE VALUE 'USDT' 'USDC'       
023700                                                'USD'  'BUSD'.    
023800             15  WS-GRC-AMOUNT      PIC S9(9)V9(8).               
023900             15  FILLER             PIC X(04).                    
024000        10  FILLER                 PIC X(04).                     
024100*                                                                 
024200 01  WS-MISSING-INFO-TABLE.                                       
024300     05  WS-MIS-ENTRY OCCURS 200 TIMES                            
024400                       INDEXED BY WS-MIS-IDX.                     
024500         10  WS-MIS-UTC-TIME        PIC X(19).                    
024600         10  WS-MIS-TYPE            PIC X(24).                    
024700         10  WS-MIS-COIN            PIC X(10).                    
024800         10  FILLER                 PIC X(05).                    
024900*                                                                 
025000     COPY PNLWAL.                                                 
025100*                                                                 
025200* AUTO-INVEST SUBSCRIPTION BOOKKEEPING (SEE PARA 820 AND 830).    
025300*                                                                 
025400 01  WS-AI-COINSET.                                               
025500     05  WS-AI-COIN OCCURS 10 TIMES PIC X(10).                    
025600 01  WS-AI-COINSET-TEXT REDEFINES WS-AI-COINSET                   
025700                         PIC X(100).                              
025800 01  WS-AI-FIELDS.                                                
025900     05  WS-AI-COIN-COUNT           PIC S9(2) COMP-3 VALUE ZERO.  
026000     05  WS-AI-OPEN-INVEST-AMT      PIC S9(9)V9(8)   VALUE ZERO.  
026100     05  WS-AI-OPEN-SW              PIC X VALUE 'N'.              
026200         88  WS-AI-SUBSCRIPTION-OPEN           VALUE 'Y'.         
026300    05  FILLER                     PIC X(04).                     
026400*                                                                 
026500*                                                                 
026600* TRADE-LEG MERGE WORK AREA (CR-4710) - TRANSACTION               
026700* CLASSIFICATION STEP 1, COLLAPSES DUPLICATE BUY/SELL/FEE         
026800* LEGS IN ONE GROUP INTO ONE CHANGE PER TYPE.                     
026900*                                                                 
027000 01  WS-MERGE-FIELDS.                                             
027100    05  WS-MRG-BUY-COIN        PIC X(10).                         
027200    05  WS-MRG-BUY-AMOUNT      PIC S9(9)V9(8).                    
027300    05  WS-MRG-BUY-SW          PIC X VALUE 'N'.                   
027400        88  WS-MRG-BUY-FOUND             VALUE 'Y'.               
027500    05  WS-MRG-SELL-COIN       PIC X(10).                         
027600    05  WS-MRG-SELL-AMOUNT     PIC S9(9)V9(8).                    
027700    05  WS-MRG-SELL-SW         PIC X VALUE 'N'.                   
027800        88  WS-MRG-SELL-FOUND            VALUE 'Y'.               
027900    05  WS-MRG-FEE-COIN        PIC X(10).                         
028000    05  WS-MRG-FEE-AMOUNT      PIC S9(9)V9(8).                    
028100    05  WS-MRG-FEE-SW          PIC X VALUE 'N'.                   
028200        88  WS-MRG-FEE-FOUND             VALUE 'Y'.               
028300    05  WS-MRG-OUT-COUNT       PIC S9(2) COMP-3.                  
028400    05  FILLER                 PIC X(04).                         
028500* ARITHMETIC WORK AREA - SEE THE DECIMAL/ROUNDING CONVENTION      
028600* NOTE AT PARAGRAPH 720.                                          
028700*                                                                 
028800 01  WS-CALC-FIELDS.                                              
028900     05  WS-WIDE-CALC               PIC S9(9)V9(16) COMP-3.       
029000     05  WS-INVESTED-USDT           PIC S9(9)V9(8).               
029100     05  WS-RECEIVED-USDT           PIC S9(9)V9(8).               
029200     05  WS-FEE-IN-USDT             PIC S9(9)V9(8).               
029300     05  WS-QUANTITY                PIC S9(9)V9(8).               
029400     05  WS-OBTAIN-PRICE            PIC S9(9)V9(8).               
029500     05  WS-USD-VALUE               PIC S9(9)V9(8).               
029600     05  WS-TOTAL-DUST-VALUE        PIC S9(9)V9(8).               
029700*    CR-4712 - ONE OR MORE POSITIVE BNB LEGS CAN APPEAR IN A      
029800*    SINGLE DUST SWEEP; THIS ACCUMULATES THE TOTAL SO PARA 810    
029900*    PRICES OFF THE FULL OBTAINED QUANTITY, NOT THE LAST LEG.     
030000     05  WS-TOTAL-DUST-BNB          PIC S9(9)V9(8).               
030100     05  WS-WALLET-VALUE            PIC S9(9)V9(8).               
030200     05  WS-RUNNING-PNL             PIC S9(9)V9(8)   VALUE ZERO.  
030300     05  WS-TXN-PNL                 PIC S9(9)V9(8).               
030400     05  WS-PROPORTION              PIC S9(9)V9(8).               
030500     05  WS-FEE-COIN                PIC X(10).                    
030600     05  WS-FEE-AMOUNT              PIC S9(9)V9(8).               
030700*    CR-4712 - CARD-PURCHASE RECONCILIATION: THE POSITIVE FIAT    
030800*    LEG FOUND BY PARA 842 MUST NEGATE THE CHARGED (NEGATIVE)     
030900*    FIAT LEG FOUND BY PARA 640, OR THE EXPORT IS CORRUPT.        
031000     05  WS-CARD-RECON-AMT          PIC S9(9)V9(8).               
031100     05  WS-CARD-RECON-SW           PIC X VALUE 'N'.              
031200         88  WS-CARD-RECON-FOUND            VALUE 'Y'.            
031300     05  FILLER                     PIC X(02).                    
031400*                                                                 
031500* EPOCH-MILLISECOND ROUTINE WORK AREA (PARA 250).                 
031600*                                                                 
031700 01  WS-EPOCH-CALC.                                               
031800     05  WS-EPOCH-DAYS              PIC S9(9) COMP-3.             
031900     05  WS-EPOCH-YEAR-SPAN         PIC S9(4) COMP-3.             
032000     05  WS-EPOCH-LEAP-DAYS         PIC S9(4) COMP-3.             
032100     05  WS-CUM-DAYS OCCURS 12 TIMES PIC S9(3) COMP-3.            
032200     05  FILLER                     PIC X(04).                    
032300 77  WS-LEAP-YEAR-SW                PIC X VALUE 'N'.              
032400     88  WS-IS-LEAP-YEAR                       VALUE 'Y'.         
032500 77  WS-EPOCH-RESULT                PIC S9(13) COMP-3.            
032600 77  WS-DIV-WORK                    PIC S9(9) COMP-3.             
032700 77  WS-REM-WORK                    PIC S9(4) COMP-3.             
032800*                                                                 
032900* PARSED-RECORD STAGING AREAS - THE PHYSICAL FILES ARE COMMA      
033000* TEXT, SO THE NAMED COPYBOOK FIELDS ARE FILLED BY UNSTRING       
033100* RATHER THAN BY READ, ONE SOURCE LINE AT A TIME.                 
033200*                                                                 
033300 01  WS-CURRENT-CHANGE.                                           
033400     COPY PNLTXN.                                                 
033500 01  WS-CURRENT-XTR.                                              
033600     COPY PNLXTR.                                                 
033700*                                                                 
033800 01  WS-SCRATCH-FIELDS.                                           
033900     05  WS-ACQ-ASSET               PIC X(10).                    
034000     05  WS-NONUSDT-COIN            PIC X(10).                    
034100     05  WS-XTR-TYPE-WANTED         PIC X(24).                    
034200     05  WS-MIS-TYPE-WANTED         PIC X(24).                    
034300     05  WS-FOUND-VALUE             PIC S9(9)V9(8).               
034400     05  WS-OPTYPE-RESULT           PIC X(12).                    
034500     05  FILLER                     PIC X(04).                    
034600*                                                                 
034700* DECIMAL-TEXT-TO-NUMERIC CONVERSION WORK AREA (PARA 330).  THE   
034800* SOURCE FILES CARRY EVERY AMOUNT AS A SIGNED DECIMAL WITH        
034900* EXACTLY 8 FRACTIONAL DIGITS, SO THE DECIMAL POINT IS LOCATED    
035000* AND REMOVED RATHER THAN RELYING ON A MOVE TO DO THE EDITING.    
035100*                                                                 
035200 01  WS-AMOUNT-PARSE.                                             
035300     05  WS-AMT-TEXT                PIC X(19).                    
035400     05  WS-AMT-POINT-POS           PIC S9(3) COMP-3.             
035500     05  WS-AMT-WHOLE-TEXT          PIC X(10).                    
035600     05  WS-AMT-FRAC-TEXT           PIC X(08) VALUE '00000000'.   
035700     05  WS-AMT-WHOLE-NUM           PIC S9(9)                     
035800                                    SIGN LEADING SEPARATE.        
035900     05  WS-AMT-FRAC-NUM            PIC 9(08).                    
036000     05  WS-AMT-RESULT              PIC S9(9)V9(08).              
036100     05  FILLER                     PIC X(04).                    
036200*                                                                 
036300* EXTRA-INFO SOURCE LINE SPLIT (3 COMMA FIELDS, NO HEADER).       
036400*                                                                 
036500 01  WS-XTR-SPLIT-FIELDS.                                         
036600     05  WS-XTR-SPLIT-1             PIC X(14).                    
036700     05  WS-XTR-SPLIT-2             PIC X(24).                    
036800     05  WS-XTR-SPLIT-3             PIC X(19).                    
036900     05  FILLER                     PIC X(04).                    
037000*                                                                 
037100* LEDGER OUTPUT ROW - STAGED IN WORKING-STORAGE AND EDITED OUT TO 
037200* A COMMA-DELIMITED TEXT LINE (PARA 856) SINCE THE CUSTODIAN'S    
037300* DOWNSTREAM TAX SPREADSHEET READS CSV, NOT A FIXED-COLUMN        
037400* REPORT.  SEE CR-4650.                                           
037500*                                                                 
037600 01  WS-OUT-LEDGER-ROW.                                           
037700     COPY PNLLED.                                                 
037800 77  WS-LED-CSV-LINE                PIC X(200).                   
037900 77  WS-LED-HEADER-LINE             PIC X(110).                   
038000 01  WS-LED-EDIT-FIELDS.                                          
038100     05  WS-LED-SEQ-EDIT            PIC 9(6).                     
038200     05  WS-LED-BASE-AMT-EDIT       PIC -9(9).9(8).               
038300     05  WS-LED-PRICE-EDIT          PIC -9(9).9(8).               
038400     05  WS-LED-FEE-EDIT            PIC -9(9).9(8).               
038500     05  WS-LED-FEE-USDT-EDIT       PIC -9(9).9(8).               
038600     05  WS-LED-TXN-PNL-EDIT        PIC -9(9).9(8).               
038700     05  WS-LED-RUN-PNL-EDIT        PIC -9(9).9(8).               
038800     05  WS-LED-WALLET-EDIT         PIC -9(9).9(8).               
038900     05  FILLER                     PIC X(04).                    
039000******************************************************************
039100 PROCEDURE DIVISION.                                              
039200******************************************************************
039300 000-MAIN-CONTROL.                                                
039400*                                                                 
039500     PERFORM 100-INITIALIZE.                                      
039600     PERFORM 200-LOAD-EXTRA-INFO THRU 200-LOAD-EXTRA-INFO-EXIT.   
039700     PERFORM 300-LOAD-RAW-CHANGES THRU 300-LOAD-RAW-CHANGES-EXIT. 
039800     PERFORM 400-GROUP-RAW-CHANGES.                               
039900     PERFORM 500-CLASSIFY-TRANSACTIONS.                           
040000     PERFORM 600-VALIDATE-EXTRA-INFO-COVERAGE.                    
040100*                                                                 
040200     IF WS-ABORT-RUN                                              
040300         PERFORM 650-DISPLAY-MISSING-INFO                         
040400         GO TO 999-END-PROGRAM                                    
040500     END-IF.                                                      
040600*                                                                 
040700     PERFORM 700-PROCESS-LEDGER.                                  
040800     PERFORM 900-CLOSE-FILES.                                     
040900*                                                                 
041000 999-END-PROGRAM.                                                 
041100     STOP RUN.                                                    
041200*                                                                 
041300 100-INITIALIZE.                                                  
041400*                                                                 
041500     ACCEPT CURRENT-DATE FROM DATE.                               
041600     ACCEPT CURRENT-TIME FROM TIME.                               
041700*                                                                 
041800     DISPLAY '*************** PNLLEDG  STARTED  ***************'. 
041900     DISPLAY 'RUN DATE = ' CURRENT-MONTH '/' CURRENT-DAY '/'      
042000             CURRENT-YEAR '  TIME = ' CURRENT-HOUR ':'            
042100             CURRENT-MINUTE ':' CURRENT-SECOND.                   
042200*                                                                 
042300     OPEN INPUT  PNL-TXN-FILE.                                    
042400     OPEN INPUT  PNL-XTR-FILE.                                    
042500     OPEN OUTPUT PNL-LED-FILE.                                    
042600*                                                                 
042700     STRING 'Seq,UTC_Time,Type,Base_Currency,Base_Amount,'        
042800            'Obtain_Price,Fee,Fee_Currency,Fee_USDT,'             
042900            'Transaction_PNL,Running_PNL,Wallet_Value_USDT'       
043000            DELIMITED BY SIZE INTO WS-LED-HEADER-LINE.            
043100     WRITE PNL-LED-CSV-RECORD FROM WS-LED-HEADER-LINE.            
043200*                                                                 
043300     MOVE ZERO TO PNL-WAL-COUNT.                                  
043400     MOVE ZERO TO WS-RUNNING-PNL.                                 
043500     MOVE ZERO TO WS-LEDGER-SEQ.                                  
043600*                                                                 
043700     MOVE    0 TO WS-CUM-DAYS(1).                                 
043800     MOVE   31 TO WS-CUM-DAYS(2).                                 
043900     MOVE   59 TO WS-CUM-DAYS(3).                                 
044000     MOVE   90 TO WS-CUM-DAYS(4).                                 
044100     MOVE  120 TO WS-CUM-DAYS(5).                                 
044200     MOVE  151 TO WS-CUM-DAYS(6).                                 
044300     MOVE  181 TO WS-CUM-DAYS(7).                                 
044400     MOVE  212 TO WS-CUM-DAYS(8).                                 
044500     MOVE  243 TO WS-CUM-DAYS(9).                                 
044600     MOVE  273 TO WS-CUM-DAYS(10).                                
044700     MOVE  304 TO WS-CUM-DAYS(11).                                
044800     MOVE  334 TO WS-CUM-DAYS(12).                                
044900*                                                                 
045000 200-LOAD-EXTRA-INFO.                                             
045100*                                                                 
045200* NO HEADER ROW ON THIS FILE - EVERY LINE IS DATA.                
045300*                                                                 
045400     READ PNL-XTR-FILE INTO WS-XTR-CSV-LINE                       
045500         AT END SET WS-XTR-EOF TO TRUE                            
045600                    GO TO 200-LOAD-EXTRA-INFO-EXIT.               
045700*                                                                 
045800     ADD 1 TO WS-XTR-COUNT.                                       
045900     SET WS-XTR-IDX TO WS-XTR-COUNT.                              
046000     UNSTRING WS-XTR-CSV-LINE DELIMITED BY ','                    
046100         INTO WS-XTR-SPLIT-1 WS-XTR-SPLIT-2 WS-XTR-SPLIT-3        
046200     END-UNSTRING.                                                
046300     MOVE WS-XTR-SPLIT-1 TO PNL-XI-UTC-MS.                        
046400     MOVE WS-XTR-SPLIT-2 TO PNL-XI-TYPE.                          
046500     MOVE WS-XTR-SPLIT-3 TO WS-AMT-TEXT.                          
046600     PERFORM 330-PARSE-AMOUNT-TEXT.                               
046700     MOVE WS-AMT-RESULT TO PNL-XI-VALUE.                          
046800*                                                                 
046900     MOVE PNL-XI-UTC-MS TO WS-XTR-UTC-MS (WS-XTR-IDX).            
047000     MOVE PNL-XI-TYPE   TO WS-XTR-TYPE   (WS-XTR-IDX).            
047100     MOVE PNL-XI-VALUE  TO WS-XTR-VALUE  (WS-XTR-IDX).            
047200*                                                                 
047300     GO TO 200-LOAD-EXTRA-INFO.                                   
047400*                                                                 
047500 200-LOAD-EXTRA-INFO-EXIT.                                        
047600     EXIT.                                                        
047700*                                                                 
047800 250-COMPUTE-EPOCH-MS.                                            
047900*                                                                 
048000* CONVERTS THE 19-BYTE "YYYY-MM-DD HH:MM:SS" STAMP CURRENTLY IN   
048100* PNL-RC-UTC-TIME INTO A MILLISECOND-SINCE-1970 KEY IN            
048200* WS-EPOCH-RESULT, THE SAME UNIT THE USER'S EXTRA-INFO FILE       
048300* CARRIES.  A PLAIN 365-DAY YEAR PLUS GREGORIAN LEAP TEST, NO     
048400* CALENDAR LIBRARY AVAILABLE ON THIS SYSTEM.                      
048500*                                                                 
048600     COMPUTE WS-EPOCH-YEAR-SPAN = PNL-RC-UTC-YYYY - 1970.         
048700     COMPUTE WS-EPOCH-LEAP-DAYS =                                 
048800             (WS-EPOCH-YEAR-SPAN + 1) / 4                         
048900           - (WS-EPOCH-YEAR-SPAN + 69) / 100                      
049000           + (WS-EPOCH-YEAR-SPAN + 369) / 400.                    
049100*                                                                 
049200     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 
049300     DIVIDE PNL-RC-UTC-YYYY BY 4 GIVING WS-DIV-WORK               
049400         REMAINDER WS-REM-WORK.                                   
049500     IF WS-REM-WORK = 0                                           
049600         DIVIDE PNL-RC-UTC-YYYY BY 100 GIVING WS-DIV-WORK         
049700             REMAINDER WS-REM-WORK                                
049800         IF WS-REM-WORK NOT = 0                                   
049900             SET WS-IS-LEAP-YEAR TO TRUE                          
050000         ELSE                                                     
050100             DIVIDE PNL-RC-UTC-YYYY BY 400 GIVING WS-DIV-WORK     
050200                 REMAINDER WS-REM-WORK                            
050300             IF WS-REM-WORK = 0                                   
050400                 SET WS-IS-LEAP-YEAR TO TRUE                      
050500             END-IF                                               
050600         END-IF                                                   
050700     END-IF.                                                      
050800*                                                                 
050900     COMPUTE WS-EPOCH-DAYS =                                      
051000             (WS-EPOCH-YEAR-SPAN * 365) + WS-EPOCH-LEAP-DAYS      
051100           + WS-CUM-DAYS (PNL-RC-UTC-MM) + (PNL-RC-UTC-DD - 1).   
051200     IF WS-IS-LEAP-YEAR AND PNL-RC-UTC-MM > 2                     
051300         ADD 1 TO WS-EPOCH-DAYS                                   
051400     END-IF.                                                      
051500*                                                                 
051600     COMPUTE WS-EPOCH-RESULT ROUNDED =                            
051700             (WS-EPOCH-DAYS * 86400                               
051800           + PNL-RC-UTC-HH * 3600                                 
051900           + PNL-RC-UTC-MI * 60                                   
052000           + PNL-RC-UTC-SS) * 1000.                               
052100*                                                                 
052200 300-LOAD-RAW-CHANGES.                                            
052300*                                                                 
052400     READ PNL-TXN-FILE INTO WS-TXN-CSV-LINE                       
052500         AT END                                                   
052600             DISPLAY 'TXNFILE IS EMPTY - ABORTING RUN'            
052700             MOVE 16 TO RETURN-CODE                               
052800             GO TO 999-END-PROGRAM                                
052900     END-READ.                                                    
053000*                                                                 
053100     IF WS-TXN-CSV-LINE (1:55) NOT = WS-HEADER-CHECK              
053200         DISPLAY 'INVALID HEADER ROW ON TXNFILE - ABORTING'       
053300         MOVE 16 TO RETURN-CODE                                   
053400         GO TO 999-END-PROGRAM                                    
053500     END-IF.                                                      
053600*                                                                 
053700 310-READ-NEXT-CHANGE.                                            
053800*                                                                 
053900     READ PNL-TXN-FILE INTO WS-TXN-CSV-LINE                       
054000         AT END                                                   
054100             SET WS-TXN-EOF TO TRUE                               
054200             GO TO 300-LOAD-RAW-CHANGES-EXIT.                     
054300*                                                                 
054400     UNSTRING WS-TXN-CSV-LINE DELIMITED BY ','                    
054500         INTO WS-SPLIT-1 WS-SPLIT-2 WS-SPLIT-3                    
054600              WS-SPLIT-4 WS-SPLIT-5 WS-SPLIT-6 WS-SPLIT-7         
054700     END-UNSTRING.                                                
054800*                                                                 
054900     ADD 1 TO WS-TXN-COUNT.                                       
055000     SET WS-TXN-IDX TO WS-TXN-COUNT.                              
055100*                                                                 
055200     IF WS-TXN-COUNT > 1                                          
055300         IF WS-SPLIT-2 < WS-TXN-UTC-TIME (WS-TXN-COUNT - 1)       
055400             DISPLAY 'DECREASING TIMESTAMP AT ROW ' WS-TXN-COUNT  
055500             MOVE 16 TO RETURN-CODE                               
055600             GO TO 999-END-PROGRAM                                
055700         END-IF                                                   
055800     END-IF.                                                      
055900*                                                                 
056000     MOVE WS-SPLIT-2 TO WS-TXN-UTC-TIME (WS-TXN-IDX).             
056100     MOVE WS-SPLIT-3 TO WS-TXN-ACCOUNT  (WS-TXN-IDX).             
056200     MOVE WS-SPLIT-5 TO WS-TXN-COIN     (WS-TXN-IDX).             
056300*                                                                 
056400     MOVE WS-SPLIT-6 TO WS-AMT-TEXT.                              
056500     PERFORM 330-PARSE-AMOUNT-TEXT.                               
056600     MOVE WS-AMT-RESULT TO WS-TXN-AMOUNT (WS-TXN-IDX).            
056700*                                                                 
056800     MOVE WS-SPLIT-2 TO PNL-RC-UTC-TIME.                          
056900     PERFORM 250-COMPUTE-EPOCH-MS.                                
057000     MOVE WS-EPOCH-RESULT TO WS-TXN-EPOCH-MS (WS-TXN-IDX).        
057100*                                                                 
057200     PERFORM 320-MAP-OPERATION.                                   
057300     MOVE WS-OPTYPE-RESULT TO WS-TXN-OPTYPE (WS-TXN-IDX).         
057400*                                                                 
057500     GO TO 310-READ-NEXT-CHANGE.                                  
057600*                                                                 
057700 300-LOAD-RAW-CHANGES-EXIT.                                       
057800     EXIT.                                                        
057900*                                                                 
058000 320-MAP-OPERATION.                                               
058100*                                                                 
058200     EVALUATE WS-SPLIT-4                                          
058300         WHEN 'Buy'                                               
058400         WHEN 'Transaction Buy'                                   
058500         WHEN 'Transaction Revenue'                               
058600             MOVE 'BUY'      TO WS-OPTYPE-RESULT                  
058700         WHEN 'Sell'                                              
058800         WHEN 'Transaction Sold'                                  
058900         WHEN 'Transaction Spend'                                 
059000         WHEN 'Transaction Related'                               
059100             MOVE 'SELL'     TO WS-OPTYPE-RESULT                  
059200         WHEN 'Fee'                                               
059300             MOVE 'FEE'      TO WS-OPTYPE-RESULT                  
059400         WHEN 'Deposit'                                           
059500             MOVE 'DEPOSIT'  TO WS-OPTYPE-RESULT                  
059600         WHEN 'Withdraw'                                          
059700             MOVE 'WITHDRAW' TO WS-OPTYPE-RESULT                  
059800         WHEN 'Distribution'                                      
059900             MOVE 'DISTRIB'  TO WS-OPTYPE-RESULT                  
060000         WHEN 'Savings Distribution'                              
060100             MOVE 'SAVDISTR' TO WS-OPTYPE-RESULT                  
060200         WHEN 'BNB Vault Rewards'                                 
060300             MOVE 'BNBVAULT' TO WS-OPTYPE-RESULT                  
060400         WHEN 'Buy Crypto'                                        
060500             MOVE 'BUYCRYPT' TO WS-OPTYPE-RESULT                  
060600         WHEN 'Cashback Voucher'                                  
060700             MOVE 'CASHBACK' TO WS-OPTYPE-RESULT                  
060800         WHEN 'Commission Rebate'                                 
060900             MOVE 'COMMREBT' TO WS-OPTYPE-RESULT                  
061000         WHEN 'Fiat Deposit'                                      
061100             MOVE 'FIATDEP'  TO WS-OPTYPE-RESULT                  
061200         WHEN 'Simple Earn Flexible Subscription'                 
061300             MOVE 'SESUB'    TO WS-OPTYPE-RESULT                  
061400         WHEN 'Simple Earn Flexible Redemption'                   
061500             MOVE 'SERED'    TO WS-OPTYPE-RESULT                  
061600         WHEN 'Simple Earn Flexible Interest'                     
061700             MOVE 'SEINT'    TO WS-OPTYPE-RESULT                  
061800         WHEN 'Small Assets Exchange BNB'                         
061900             MOVE 'DUSTBNB'  TO WS-OPTYPE-RESULT                  
062000         WHEN 'Auto-Invest Transaction'                           
062100             MOVE 'AUTOINV'  TO WS-OPTYPE-RESULT                  
062200         WHEN 'Convert'                                           
062300             MOVE 'CONVERT'  TO WS-OPTYPE-RESULT                  
062400         WHEN OTHER                                               
062500             DISPLAY 'UNKNOWN OPERATION TEXT: ' WS-SPLIT-4        
062600             MOVE 16 TO RETURN-CODE                               
062700             GO TO 999-END-PROGRAM                                
062800     END-EVALUATE.                                                
062900*                                                                 
063000 330-PARSE-AMOUNT-TEXT.                                           
063100*                                                                 
063200* CONVERTS THE SIGNED DECIMAL TEXT CURRENTLY IN WS-AMT-TEXT       
063300* (E.G. "-123.45000000") INTO WS-AMT-RESULT.  THE DECIMAL POINT   
063400* IS LOCATED RATHER THAN ASSUMED, SINCE THE WHOLE-NUMBER PART     
063500* IS NOT A FIXED WIDTH.                                           
063600*                                                                 
063700     MOVE SPACES      TO WS-AMT-WHOLE-TEXT.                       
063800     MOVE '00000000'  TO WS-AMT-FRAC-TEXT.                        
063900     MOVE ZERO        TO WS-AMT-POINT-POS.                        
064000     INSPECT WS-AMT-TEXT TALLYING WS-AMT-POINT-POS                
064100         FOR CHARACTERS BEFORE INITIAL '.'.                       
064200     ADD 1 TO WS-AMT-POINT-POS.                                   
064300     MOVE WS-AMT-TEXT (1:WS-AMT-POINT-POS - 1)                    
064400         TO WS-AMT-WHOLE-TEXT.                                    
064500     MOVE WS-AMT-TEXT (WS-AMT-POINT-POS + 1:8)                    
064600         TO WS-AMT-FRAC-TEXT.                                     
064700     MOVE WS-AMT-WHOLE-TEXT TO WS-AMT-WHOLE-NUM.                  
064800     MOVE WS-AMT-FRAC-TEXT  TO WS-AMT-FRAC-NUM.                   
064900*                                                                 
065000     IF WS-AMT-TEXT (1:1) = '-'                                   
065100         COMPUTE WS-AMT-RESULT ROUNDED =                          
065200                 WS-AMT-WHOLE-NUM - (WS-AMT-FRAC-NUM / 100000000) 
065300     ELSE                                                         
065400         COMPUTE WS-AMT-RESULT ROUNDED =                          
065500                 WS-AMT-WHOLE-NUM + (WS-AMT-FRAC-NUM / 100000000) 
065600     END-IF.                                                      
065700*                                                                 
065800 400-GROUP-RAW-CHANGES.                                           
065900*                                                                 
066000     PERFORM 401-GROUP-ONE-CHANGE VARYING WS-SUB-I FROM 1 BY 1    
066100               UNTIL WS-SUB-I > WS-TXN-COUNT.                     
066200*                                                                 
066300 401-GROUP-ONE-CHANGE.                                            
066400*                                                                 
066500     SET WS-TXN-IDX TO WS-SUB-I.                                  
066600     PERFORM 405-ATTACH-ONE-CHANGE.                               
066700*                                                                 
066800 405-ATTACH-ONE-CHANGE.                                           
066900*                                                                 
067000* AN AUTO-INVEST ACQUIRE LEG (NON-USDT, POSITIVE) IS ROUTED TO    
067100* ITS OWN NEW GROUP LIKE EVERY OTHER CHANGE - THE "ATTACHMENT"    
067200* TO THE OPEN SUBSCRIPTION IS THE INVESTMENT-AMOUNT BOOKKEEPING   
067300* IN PARA 820, NOT A SHARED LEDGER ROW (CR-4710).                 
067400*                                                                 
067500     IF WS-TXN-OPTYPE (WS-TXN-IDX) = 'AUTOINV'                    
067600         PERFORM 410-HANDLE-AUTO-INVEST-LEG                       
067700     END-IF.                                                      
067800*                                                                 
067900     IF WS-GRP-COUNT = 0                                          
068000         PERFORM 406-OPEN-NEW-GROUP                               
068100     ELSE                                                         
068200         IF WS-TXN-UTC-TIME (WS-TXN-IDX) NOT =                    
068300            WS-GRP-UTC-TIME (WS-GRP-COUNT)                        
068400             PERFORM 406-OPEN-NEW-GROUP                           
068500         END-IF                                                   
068600     END-IF.                                                      
068700*                                                                 
068800     ADD 1 TO WS-GRP-CHG-COUNT (WS-GRP-COUNT).                    
068900     SET WS-SUB-J TO WS-GRP-CHG-COUNT (WS-GRP-COUNT).             
069000     MOVE WS-TXN-OPTYPE (WS-TXN-IDX)                              
069100         TO WS-GRC-OPTYPE (WS-GRP-COUNT, WS-SUB-J).               
069200     MOVE WS-TXN-COIN (WS-TXN-IDX)                                
069300         TO WS-GRC-COIN (WS-GRP-COUNT, WS-SUB-J).                 
069400     MOVE WS-TXN-AMOUNT (WS-TXN-IDX)                              
069500         TO WS-GRC-AMOUNT (WS-GRP-COUNT, WS-SUB-J).               
069600*                                                                 
069700     IF WS-TXN-OPTYPE (WS-TXN-IDX) = 'AUTOINV'                    
069800         IF WS-TXN-COIN (WS-TXN-IDX) = 'USDT'                     
069900             MOVE 'AUTOINV-S' TO WS-GRP-TYPE (WS-GRP-COUNT)       
070000         ELSE                                                     
070100             MOVE 'AUTOINV-A' TO WS-GRP-TYPE (WS-GRP-COUNT)       
070200         END-IF                                                   
070300     END-IF.                                                      
070400*                                                                 
070500 406-OPEN-NEW-GROUP.                                              
070600*                                                                 
070700     ADD 1 TO WS-GRP-COUNT.                                       
070800     SET WS-GRP-IDX TO WS-GRP-COUNT.                              
070900     MOVE WS-TXN-UTC-TIME (WS-TXN-IDX) TO                         
071000         WS-GRP-UTC-TIME (WS-GRP-COUNT).                          
071100     MOVE WS-TXN-EPOCH-MS (WS-TXN-IDX) TO                         
071200         WS-GRP-EPOCH-MS (WS-GRP-COUNT).                          
071300     MOVE ZERO TO WS-GRP-CHG-COUNT (WS-GRP-COUNT).                
071400     MOVE SPACES TO WS-GRP-TYPE (WS-GRP-COUNT).                   
071500*                                                                 
071600*    CR-4710 - CARRY THE ORIGINATING ACCOUNT FORWARD SO THE       
071700*    FREE-ACQUIRE SPOT-ACCOUNT EDIT IN PARA 530 HAS SOMETHING     
071800*    TO TEST.                                                     
071900    MOVE WS-TXN-ACCOUNT (WS-TXN-IDX) TO                           
072000        WS-GRP-ACCOUNT (WS-GRP-COUNT).                            
072100*                                                                 
072200 410-HANDLE-AUTO-INVEST-LEG.                                      
072300*                                                                 
072400*    CR-4710 - THIS PASS ONLY VALIDATES THE LEG SHAPE.  THE       
072500*    OPEN SUBSCRIPTION AMOUNT ITSELF IS NOW RECORDED AT           
072600*    PROCESSING TIME BY PARA 820, IN FILE ORDER, SO A FILE        
072700*    WITH MORE THAN ONE AUTO-INVEST ROUND DOES NOT MIX            
072800*    ROUNDS TOGETHER.                                             
072900*                                                                 
073000     IF WS-TXN-COIN (WS-TXN-IDX) = 'USDT'                         
073100        AND WS-TXN-AMOUNT (WS-TXN-IDX) < 0                        
073200*        SPEND LEG - SHAPE OK, NOTHING ELSE TO DO HERE.           
073300         CONTINUE                                                 
073400     ELSE                                                         
073500         IF WS-TXN-COIN (WS-TXN-IDX) NOT = 'USDT'                 
073600            AND WS-TXN-AMOUNT (WS-TXN-IDX) > 0                    
073700*            ACQUIRE LEG - SHAPE OK, NOTHING ELSE TO DO.          
073800             CONTINUE                                             
073900         ELSE                                                     
074000             DISPLAY 'AUTO-INVEST CONFIGURATION ERROR AT '        
074100                     WS-TXN-UTC-TIME (WS-TXN-IDX)                 
074200             MOVE 16 TO RETURN-CODE                               
074300             GO TO 999-END-PROGRAM                                
074400         END-IF                                                   
074500     END-IF.                                                      
074600*                                                                 
074700 500-CLASSIFY-TRANSACTIONS.                                       
074800*                                                                 
074900     PERFORM 501-CLASSIFY-ONE-SLOT VARYING WS-SUB-I FROM 1 BY 1   
075000               UNTIL WS-SUB-I > WS-GRP-COUNT.                     
075100*                                                                 
075200 501-CLASSIFY-ONE-SLOT.                                           
075300*                                                                 
075400     SET WS-GRP-IDX TO WS-SUB-I.                                  
075500     IF WS-GRP-TYPE (WS-GRP-IDX) = SPACES                         
075600        PERFORM 505-MERGE-TRADE-LEGS                              
075700         PERFORM 510-CLASSIFY-ONE-GROUP                           
075800     END-IF.                                                      
075900*                                                                 
076000 505-MERGE-TRADE-LEGS.                                            
076100*                                                                 
076200*    TRANSACTION CLASSIFICATION STEP 1 (CR-4710) - A SINGLE       
076300*    TRADE THAT WAS SPLIT ACROSS SEVERAL PARTIAL FILLS AT THE     
076400*    SAME TIMESTAMP ARRIVES AS MORE THAN ONE CHANGE OF THE        
076500*    SAME TYPE.  COLLAPSE DUPLICATE BUY/SELL/FEE LEGS INTO        
076600*    ONE CHANGE PER TYPE BEFORE THE GROUP IS CLASSIFIED.          
076700*                                                                 
076800     IF WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'BUY'                     
076900        OR WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'SELL'                 
077000        OR WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'FEE'                  
077100         PERFORM 506-MERGE-ONE-GROUP                              
077200     END-IF.                                                      
077300*                                                                 
077400 506-MERGE-ONE-GROUP.                                             
077500*                                                                 
077600     MOVE 'N' TO WS-MRG-BUY-SW WS-MRG-SELL-SW WS-MRG-FEE-SW.      
077700     MOVE ZERO TO WS-MRG-BUY-AMOUNT WS-MRG-SELL-AMOUNT            
077800               WS-MRG-FEE-AMOUNT.                                 
077900     PERFORM 507-MERGE-ONE-LEG VARYING WS-SUB-K FROM 1 BY 1       
078000               UNTIL WS-SUB-K > WS-GRP-CHG-COUNT (WS-GRP-IDX).    
078100     PERFORM 508-REBUILD-MERGED-GROUP.                            
078200*                                                                 
078300 507-MERGE-ONE-LEG.                                               
078400*                                                                 
078500     EVALUATE WS-GRC-OPTYPE (WS-GRP-IDX, WS-SUB-K)                
078600         WHEN 'BUY'                                               
078700             ADD WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K)             
078800                 TO WS-MRG-BUY-AMOUNT                             
078900             MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K)              
079000                 TO WS-MRG-BUY-COIN                               
079100             SET WS-MRG-BUY-FOUND TO TRUE                         
079200         WHEN 'SELL'                                              
079300             ADD WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K)             
079400                 TO WS-MRG-SELL-AMOUNT                            
079500             MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K)              
079600                 TO WS-MRG-SELL-COIN                              
079700             SET WS-MRG-SELL-FOUND TO TRUE                        
079800         WHEN 'FEE'                                               
079900             ADD WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K)             
080000                 TO WS-MRG-FEE-AMOUNT                             
080100             MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K)              
080200                 TO WS-MRG-FEE-COIN                               
080300             SET WS-MRG-FEE-FOUND TO TRUE                         
080400         WHEN OTHER                                               
080500             DISPLAY 'UNEXPECTED LEG IN TRADE GROUP AT '          
080600                     WS-GRP-UTC-TIME (WS-GRP-IDX)                 
080700             MOVE 16 TO RETURN-CODE                               
080800             GO TO 999-END-PROGRAM                                
080900     END-EVALUATE.                                                
081000*                                                                 
081100 508-REBUILD-MERGED-GROUP.                                        
081200*                                                                 
081300     MOVE ZERO TO WS-MRG-OUT-COUNT.                               
081400     IF WS-MRG-BUY-FOUND                                          
081500         ADD 1 TO WS-MRG-OUT-COUNT                                
081600         MOVE 'BUY' TO                                            
081700             WS-GRC-OPTYPE (WS-GRP-IDX, WS-MRG-OUT-COUNT)         
081800         MOVE WS-MRG-BUY-COIN                                     
081900             TO WS-GRC-COIN (WS-GRP-IDX, WS-MRG-OUT-COUNT)        
082000         MOVE WS-MRG-BUY-AMOUNT                                   
082100             TO WS-GRC-AMOUNT (WS-GRP-IDX, WS-MRG-OUT-COUNT)      
082200     END-IF.                                                      
082300     IF WS-MRG-SELL-FOUND                                         
082400         ADD 1 TO WS-MRG-OUT-COUNT                                
082500         MOVE 'SELL' TO                                           
082600             WS-GRC-OPTYPE (WS-GRP-IDX, WS-MRG-OUT-COUNT)         
082700         MOVE WS-MRG-SELL-COIN                                    
082800             TO WS-GRC-COIN (WS-GRP-IDX, WS-MRG-OUT-COUNT)        
082900         MOVE WS-MRG-SELL-AMOUNT                                  
083000             TO WS-GRC-AMOUNT (WS-GRP-IDX, WS-MRG-OUT-COUNT)      
083100     END-IF.                                                      
083200     IF WS-MRG-FEE-FOUND                                          
083300         ADD 1 TO WS-MRG-OUT-COUNT                                
083400         MOVE 'FEE' TO                                            
083500             WS-GRC-OPTYPE (WS-GRP-IDX, WS-MRG-OUT-COUNT)         
083600         MOVE WS-MRG-FEE-COIN                                     
083700             TO WS-GRC-COIN (WS-GRP-IDX, WS-MRG-OUT-COUNT)        
083800         MOVE WS-MRG-FEE-AMOUNT                                   
083900             TO WS-GRC-AMOUNT (WS-GRP-IDX, WS-MRG-OUT-COUNT)      
084000     END-IF.                                                      
084100     MOVE WS-MRG-OUT-COUNT TO WS-GRP-CHG-COUNT (WS-GRP-IDX).      
084200*                                                                 
084300 510-CLASSIFY-ONE-GROUP.                                          
084400*                                                                 
084500     MOVE SPACES TO WS-GRP-TYPE (WS-GRP-IDX).                     
084600     SET WS-SUB-J TO WS-GRP-CHG-COUNT (WS-GRP-IDX).               
084700*                                                                 
084800     EVALUATE TRUE                                                
084900         WHEN WS-GRP-CHG-COUNT (WS-GRP-IDX) = 1                   
085000              AND (WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'DEPOSIT'      
085100               OR  WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'FIATDEP')     
085200             MOVE 'DEPOSIT'    TO WS-GRP-TYPE (WS-GRP-IDX)        
085300         WHEN WS-GRP-CHG-COUNT (WS-GRP-IDX) = 1                   
085400              AND WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'WITHDRAW'      
085500             MOVE 'WITHDRAW'   TO WS-GRP-TYPE (WS-GRP-IDX)        
085600         WHEN (WS-GRP-CHG-COUNT (WS-GRP-IDX) = 2                  
085700                OR WS-GRP-CHG-COUNT (WS-GRP-IDX) = 3)             
085800              AND (WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'BUY'          
085900                OR WS-GRC-OPTYPE (WS-GRP-IDX, 2) = 'BUY')         
086000              AND (WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'SELL'         
086100                OR WS-GRC-OPTYPE (WS-GRP-IDX, 2) = 'SELL')        
086200             PERFORM 520-CLASSIFY-TRADE                           
086300         WHEN WS-GRP-CHG-COUNT (WS-GRP-IDX) = 2                   
086400              AND WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'CONVERT'       
086500              AND WS-GRC-OPTYPE (WS-GRP-IDX, 2) = 'CONVERT'       
086600             MOVE 'CONVERT'    TO WS-GRP-TYPE (WS-GRP-IDX)        
086700         WHEN WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'SESUB'             
086800             MOVE 'SAVSUB'     TO WS-GRP-TYPE (WS-GRP-IDX)        
086900         WHEN WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'SERED'             
087000             MOVE 'SAVRED'     TO WS-GRP-TYPE (WS-GRP-IDX)        
087100         WHEN WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'SEINT'             
087200              OR WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'CASHBACK'       
087300              OR WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'COMMREBT'       
087400              OR WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'BNBVAULT'       
087500              OR WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'DISTRIB'        
087600             PERFORM 530-CLASSIFY-FREE-ACQUIRE                    
087700         WHEN WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'DUSTBNB'           
087800             MOVE 'DUST'       TO WS-GRP-TYPE (WS-GRP-IDX)        
087900         WHEN WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'BUYCRYPT'          
088000             MOVE 'CARDPUR'    TO WS-GRP-TYPE (WS-GRP-IDX)        
088100         WHEN OTHER                                               
088200             DISPLAY 'UNKNOWN TRANSACTION AT '                    
088300                     WS-GRP-UTC-TIME (WS-GRP-IDX)                 
088400             MOVE 16 TO RETURN-CODE                               
088500             GO TO 999-END-PROGRAM                                
088600     END-EVALUATE.                                                
088700*                                                                 
088800 520-CLASSIFY-TRADE.                                              
088900*                                                                 
089000* WHICH SIDE OF THE PAIR IS USDT DECIDES BUY VS SELL VS           
089100* COIN-TO-COIN (BUSINESS RULES, "BUY / SELL" AND                  
089200* "COIN-TO-COIN").                                                
089300*                                                                 
089400     IF (WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'BUY'                    
089500         AND WS-GRC-COIN (WS-GRP-IDX, 1) = 'USDT')                
089600      OR (WS-GRC-OPTYPE (WS-GRP-IDX, 2) = 'BUY'                   
089700         AND WS-GRC-COIN (WS-GRP-IDX, 2) = 'USDT')                
089800         MOVE 'SELL'       TO WS-GRP-TYPE (WS-GRP-IDX)            
089900     ELSE                                                         
090000         IF (WS-GRC-OPTYPE (WS-GRP-IDX, 1) = 'SELL'               
090100             AND WS-GRC-COIN (WS-GRP-IDX, 1) = 'USDT')            
090200          OR (WS-GRC-OPTYPE (WS-GRP-IDX, 2) = 'SELL'              
090300             AND WS-GRC-COIN (WS-GRP-IDX, 2) = 'USDT')            
090400             MOVE 'BUY'        TO WS-GRP-TYPE (WS-GRP-IDX)        
090500         ELSE                                                     
090600             MOVE 'COINTOCOIN' TO WS-GRP-TYPE (WS-GRP-IDX)        
090700         END-IF                                                   
090800     END-IF.                                                      
090900*                                                                 
091000 530-CLASSIFY-FREE-ACQUIRE.                                       
091100*                                                                 
091200* INTEREST, CASHBACK, COMMISSION REBATE, BNB VAULT REWARD AND     
091300* DISTRIBUTION ARE ALL ZERO-COST ACQUISITIONS - SAME POSTING.     
091400*    CR-4710 - THESE CREDITS MUST COME OUT OF THE SPOT ACCOUNT;   
091500*    AN EARN OR SAVINGS-FUNDED ENTRY HERE IS A FATAL DATA ERROR.  
091600*                                                                 
091700     MOVE WS-GRP-ACCOUNT (WS-GRP-IDX) TO PNL-RC-ACCOUNT.          
091800     IF NOT PNL-RC-ACCT-SPOT                                      
091900         DISPLAY 'NON-SPOT ACCOUNT ON FREE-ACQUIRE ENTRY AT '     
092000                 WS-GRP-UTC-TIME (WS-GRP-IDX)                     
092100         MOVE 16 TO RETURN-CODE                                   
092200         GO TO 999-END-PROGRAM                                    
092300     END-IF.                                                      
092400     MOVE 'FREEACQ'    TO WS-GRP-TYPE (WS-GRP-IDX).               
092500*                                                                 
092600 600-VALIDATE-EXTRA-INFO-COVERAGE.                                
092700*                                                                 
092800* STEP 0 OF "REPORT ASSEMBLY" - SCAN EVERY GROUP BEFORE ANY       
092900* LEDGER ROW IS WRITTEN.  NOTHING IS WRITTEN IF THIS FAILS.       
093000*                                                                 
093100     PERFORM 601-COVERAGE-ONE-GROUP VARYING WS-SUB-I FROM 1 BY 1  
093200               UNTIL WS-SUB-I > WS-GRP-COUNT.                     
093300*                                                                 
093400 601-COVERAGE-ONE-GROUP.                                          
093500*                                                                 
093600     SET WS-GRP-IDX TO WS-SUB-I.                                  
093700     PERFORM 610-CHECK-ONE-GROUP-COVERAGE.                        
093800*                                                                 
093900 610-CHECK-ONE-GROUP-COVERAGE.                                    
094000*                                                                 
094100     MOVE 'N' TO WS-NEED-PRICE-SW.                                
094200*                                                                 
094300     EVALUATE WS-GRP-TYPE (WS-GRP-IDX)                            
094400         WHEN 'DEPOSIT'                                           
094500         WHEN 'WITHDRAW'                                          
094600             IF NOT WS-GRC-IS-USD-LIKE (WS-GRP-IDX, 1)            
094700                 SET WS-NEED-PRICE TO TRUE                        
094800             END-IF                                               
094900         WHEN 'CARDPUR'                                           
095000             PERFORM 640-FIND-CARD-FIAT-LEG                       
095100             IF NOT WS-GRC-IS-USD-LIKE (WS-GRP-IDX, WS-SUB-J)     
095200                 SET WS-NEED-PRICE TO TRUE                        
095300             END-IF                                               
095400         WHEN 'AUTOINV-A'                                         
095500             MOVE 'AUTO_INVEST_PROPORTIONS' TO WS-XTR-TYPE-WANTED 
095600             PERFORM 715-LOOKUP-EXTRA-INFO                        
095700             IF NOT WS-PRICE-FOUND                                
095800                 MOVE 'AUTO_INVEST_PROPORTIONS'                   
095900                     TO WS-MIS-TYPE-WANTED                        
096000                 PERFORM 660-RECORD-MISSING                       
096100             END-IF                                               
096200         WHEN OTHER                                               
096300             CONTINUE                                             
096400     END-EVALUATE.                                                
096500*                                                                 
096600     IF WS-NEED-PRICE                                             
096700         MOVE 'ASSET_PRICE' TO WS-XTR-TYPE-WANTED                 
096800         PERFORM 715-LOOKUP-EXTRA-INFO                            
096900         IF NOT WS-PRICE-FOUND                                    
097000             MOVE 'ASSET_PRICE' TO WS-MIS-TYPE-WANTED             
097100             PERFORM 660-RECORD-MISSING                           
097200         END-IF                                                   
097300     END-IF.                                                      
097400*                                                                 
097500 640-FIND-CARD-FIAT-LEG.                                          
097600*                                                                 
097700     SET WS-SUB-J TO 1.                                           
097800     PERFORM 641-SCAN-ONE-CARD-LEG VARYING WS-SUB-K FROM 1 BY 1   
097900               UNTIL WS-SUB-K > WS-GRP-CHG-COUNT (WS-GRP-IDX).    
098000*                                                                 
098100 641-SCAN-ONE-CARD-LEG.                                           
098200*                                                                 
098300     IF WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K) < 0                  
098400         SET WS-SUB-J TO WS-SUB-K                                 
098500     END-IF.                                                      
098600*                                                                 
098700 660-RECORD-MISSING.                                              
098800*                                                                 
098900     ADD 1 TO WS-MISSING-COUNT.                                   
099000     SET WS-MIS-IDX TO WS-MISSING-COUNT.                          
099100     MOVE WS-GRP-UTC-TIME (WS-GRP-IDX)                            
099200         TO WS-MIS-UTC-TIME (WS-MIS-IDX).                         
099300     MOVE WS-MIS-TYPE-WANTED TO WS-MIS-TYPE (WS-MIS-IDX).         
099400     MOVE WS-GRC-COIN (WS-GRP-IDX, 1) TO WS-MIS-COIN (WS-MIS-IDX).
099500     SET WS-ABORT-RUN TO TRUE.                                    
099600*                                                                 
099700 650-DISPLAY-MISSING-INFO.                                        
099800*                                                                 
099900     DISPLAY 'RUN ABORTED - MISSING EXTRA-INFO FACTS:'.           
100000     PERFORM 651-DISPLAY-ONE-MISSING VARYING WS-SUB-I FROM 1 BY 1 
100100               UNTIL WS-SUB-I > WS-MISSING-COUNT.                 
100200     MOVE 16 TO RETURN-CODE.                                      
100300*                                                                 
100400 651-DISPLAY-ONE-MISSING.                                         
100500*                                                                 
100600     SET WS-MIS-IDX TO WS-SUB-I.                                  
100700     DISPLAY '  TIME=' WS-MIS-UTC-TIME (WS-MIS-IDX)               
100800             ' TYPE=' WS-MIS-TYPE (WS-MIS-IDX)                    
100900             ' COIN=' WS-MIS-COIN (WS-MIS-IDX).                   
101000*                                                                 
101100 700-PROCESS-LEDGER.                                              
101200*                                                                 
101300     PERFORM 701-PROCESS-ONE-SLOT VARYING WS-SUB-I FROM 1 BY 1    
101400               UNTIL WS-SUB-I > WS-GRP-COUNT.                     
101500*                                                                 
101600 701-PROCESS-ONE-SLOT.                                            
101700*                                                                 
101800     SET WS-GRP-IDX TO WS-SUB-I.                                  
101900     PERFORM 705-PROCESS-ONE-GROUP.                               
102000*                                                                 
102100 705-PROCESS-ONE-GROUP.                                           
102200*                                                                 
102300     EVALUATE WS-GRP-TYPE (WS-GRP-IDX)                            
102400         WHEN 'DEPOSIT'        PERFORM 740-APPLY-DEPOSIT          
102500         WHEN 'WITHDRAW'       PERFORM 750-APPLY-WITHDRAW         
102600         WHEN 'BUY'            PERFORM 760-APPLY-BUY              
102700         WHEN 'SELL'           PERFORM 770-APPLY-SELL             
102800         WHEN 'COINTOCOIN'     PERFORM 780-APPLY-COIN-TO-COIN     
102900         WHEN 'CONVERT'        PERFORM 780-APPLY-COIN-TO-COIN     
103000         WHEN 'SAVSUB'         PERFORM 790-APPLY-SAVINGS-TRANSFER 
103100         WHEN 'SAVRED'         PERFORM 790-APPLY-SAVINGS-TRANSFER 
103200         WHEN 'FREEACQ'        PERFORM 800-APPLY-FREE-ACQUIRE     
103300         WHEN 'DUST'           PERFORM 810-APPLY-DUST-SWEEP       
103400         WHEN 'AUTOINV-S'      PERFORM 820-APPLY-AUTOINV-SPEND    
103500         WHEN 'AUTOINV-A'      PERFORM 830-APPLY-AUTOINV-ACQUIRE  
103600         WHEN 'CARDPUR'        PERFORM 840-APPLY-CARD-PURCHASE    
103700     END-EVALUATE.                                                
103800*                                                                 
103900     PERFORM 850-WRITE-LEDGER-ROW.                                
104000*                                                                 
104100 710-LOOKUP-EXTRA-INFO.                                           
104200*                                                                 
104300* FINDS THE EXTRA-INFO VALUE (IF ANY) OF WS-XTR-TYPE-WANTED AT    
104400* THE CURRENT GROUP'S TIMESTAMP.  SETS WS-PRICE-FOUND AND         
104500* WS-FOUND-VALUE.                                                 
104600*                                                                 
104700     MOVE 'N' TO WS-PRICE-FOUND-SW.                               
104800     MOVE ZERO TO WS-FOUND-VALUE.                                 
104900     PERFORM 711-SCAN-ONE-XTR VARYING WS-SUB-K FROM 1 BY 1        
105000               UNTIL WS-SUB-K > WS-XTR-COUNT.                     
105100*                                                                 
105200 711-SCAN-ONE-XTR.                                                
105300*                                                                 
105400     SET WS-XTR-IDX TO WS-SUB-K.                                  
105500     IF WS-XTR-UTC-MS (WS-XTR-IDX) =                              
105600        WS-GRP-EPOCH-MS (WS-GRP-IDX)                              
105700        AND WS-XTR-TYPE (WS-XTR-IDX) = WS-XTR-TYPE-WANTED         
105800         MOVE WS-XTR-VALUE (WS-XTR-IDX) TO WS-FOUND-VALUE         
105900         SET WS-PRICE-FOUND TO TRUE                               
106000     END-IF.                                                      
106100*                                                                 
106200 715-LOOKUP-EXTRA-INFO.                                           
106300* ALTERNATE ENTRY - SAME SEARCH, USED FROM THE COVERAGE SCAN      
106400* WHERE WS-XTR-TYPE-WANTED IS ALREADY SET BY THE CALLER.          
106500     PERFORM 710-LOOKUP-EXTRA-INFO.                               
106600*                                                                 
106700 720-WALLET-ACQUIRE.                                              
106800*                                                                 
106900* SHARED PRIMITIVE - ACQUIRE WS-QUANTITY UNITS OF WS-ACQ-ASSET    
107000* AT WS-OBTAIN-PRICE (USDT/UNIT).  DECIMAL/ROUNDING CONVENTION:   
107100* EVERY VALUE STORED IN THE WALLET OR THE LEDGER IS ROUNDED TO    
107200* 8 DECIMALS, ROUND-HALF-UP; DIVISION IS CARRIED IN               
107300* WS-WIDE-CALC (16 DECIMALS) BEFORE THE FINAL ROUND-BACK.         
107400*                                                                 
107500     PERFORM 725-FIND-WALLET-ENTRY.                               
107600     IF WS-SUB-K = 0                                              
107700         ADD 1 TO PNL-WAL-COUNT                                   
107800         SET PNL-WAL-IDX TO PNL-WAL-COUNT                         
107900         MOVE WS-ACQ-ASSET     TO PNL-WAL-ASSET (PNL-WAL-IDX)     
108000         MOVE ZERO             TO PNL-WAL-AMOUNT (PNL-WAL-IDX)    
108100         MOVE ZERO             TO PNL-WAL-PRICE (PNL-WAL-IDX)     
108200         SET WS-SUB-K TO PNL-WAL-COUNT                            
108300     END-IF.                                                      
108400     SET PNL-WAL-IDX TO WS-SUB-K.                                 
108500*                                                                 
108600     COMPUTE WS-WIDE-CALC ROUNDED =                               
108700         (PNL-WAL-AMOUNT (PNL-WAL-IDX) *                          
108800          PNL-WAL-PRICE  (PNL-WAL-IDX)                            
108900          + WS-QUANTITY * WS-OBTAIN-PRICE)                        
109000         / (PNL-WAL-AMOUNT (PNL-WAL-IDX) + WS-QUANTITY).          
109100     COMPUTE PNL-WAL-PRICE (PNL-WAL-IDX) ROUNDED = WS-WIDE-CALC.  
109200     ADD WS-QUANTITY TO PNL-WAL-AMOUNT (PNL-WAL-IDX).             
109300*                                                                 
109400 725-FIND-WALLET-ENTRY.                                           
109500*                                                                 
109600     MOVE ZERO TO WS-SUB-K.                                       
109700     PERFORM 726-SCAN-ONE-WALLET-SLOT VARYING WS-SUB-J FROM 1 BY 1
109800               UNTIL WS-SUB-J > PNL-WAL-COUNT.                    
109900*                                                                 
110000 726-SCAN-ONE-WALLET-SLOT.                                        
110100*                                                                 
110200     IF PNL-WAL-ASSET (WS-SUB-J) = WS-ACQ-ASSET                   
110300         SET WS-SUB-K TO WS-SUB-J                                 
110400     END-IF.                                                      
110500*                                                                 
110600 730-WALLET-DISPOSE.                                              
110700*                                                                 
110800* SHARED PRIMITIVE - DISPOSE WS-QUANTITY UNITS OF WS-ACQ-ASSET.   
110900* THE OBTAIN PRICE DOES NOT CHANGE (WEIGHTED-AVERAGE METHOD).     
111000* FATAL IF THE ASSET IS NOT HELD OR THE HELD AMOUNT IS TOO        
111100* SMALL.                                                          
111200*                                                                 
111300     PERFORM 725-FIND-WALLET-ENTRY.                               
111400     IF WS-SUB-K = 0                                              
111500         DISPLAY 'DISPOSE OF UNHELD ASSET ' WS-ACQ-ASSET          
111600         MOVE 16 TO RETURN-CODE                                   
111700         GO TO 999-END-PROGRAM                                    
111800     END-IF.                                                      
111900     SET PNL-WAL-IDX TO WS-SUB-K.                                 
112000     IF WS-QUANTITY > PNL-WAL-AMOUNT (PNL-WAL-IDX)                
112100         DISPLAY 'DISPOSE EXCEEDS HELD AMOUNT - ' WS-ACQ-ASSET    
112200         MOVE 16 TO RETURN-CODE                                   
112300         GO TO 999-END-PROGRAM                                    
112400     END-IF.                                                      
112500     COMPUTE PNL-WAL-AMOUNT (PNL-WAL-IDX) ROUNDED =               
112600             PNL-WAL-AMOUNT (PNL-WAL-IDX) - WS-QUANTITY.          
112700     IF PNL-WAL-AMOUNT (PNL-WAL-IDX) = ZERO                       
112800         MOVE ZERO TO PNL-WAL-PRICE (PNL-WAL-IDX)                 
112900     END-IF.                                                      
113000*                                                                 
113100 735-OBTAIN-PRICE-OF.                                             
113200*                                                                 
113300* RETURNS THE ASSET'S CURRENT AVERAGE OBTAIN PRICE IN             
113400* WS-OBTAIN-PRICE (1.0 IF THE ASSET IS USD-LIKE).                 
113500*                                                                 
113600     IF WS-ACQ-ASSET = 'USDT' OR WS-ACQ-ASSET = 'USDC'            
113700        OR WS-ACQ-ASSET = 'USD'  OR WS-ACQ-ASSET = 'BUSD'         
113800         MOVE 1.00000000 TO WS-OBTAIN-PRICE                       
113900     ELSE                                                         
114000         PERFORM 725-FIND-WALLET-ENTRY                            
114100         IF WS-SUB-K = 0                                          
114200             DISPLAY 'PRICE LOOKUP ON UNHELD ASSET ' WS-ACQ-ASSET 
114300             MOVE 16 TO RETURN-CODE                               
114400             GO TO 999-END-PROGRAM                                
114500         END-IF                                                   
114600         SET PNL-WAL-IDX TO WS-SUB-K                              
114700         MOVE PNL-WAL-PRICE (PNL-WAL-IDX) TO WS-OBTAIN-PRICE      
114800     END-IF.                                                      
114900*                                                                 
115000 740-APPLY-DEPOSIT.                                               
115100*                                                                 
115200     MOVE WS-GRC-COIN (WS-GRP-IDX, 1)   TO WS-ACQ-ASSET.          
115300     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 1) TO WS-QUANTITY.           
115400     IF WS-ACQ-ASSET = 'USDT' OR WS-ACQ-ASSET = 'USDC'            
115500        OR WS-ACQ-ASSET = 'USD'  OR WS-ACQ-ASSET = 'BUSD'         
115600         MOVE 1.00000000 TO WS-OBTAIN-PRICE                       
115700     ELSE                                                         
115800         MOVE 'ASSET_PRICE' TO WS-XTR-TYPE-WANTED                 
115900         PERFORM 710-LOOKUP-EXTRA-INFO                            
116000         MOVE WS-FOUND-VALUE TO WS-OBTAIN-PRICE                   
116100     END-IF.                                                      
116200     PERFORM 720-WALLET-ACQUIRE.                                  
116300     MOVE ZERO TO WS-TXN-PNL.                                     
116400     PERFORM 855-FINISH-LEDGER-ROW.                               
116500*                                                                 
116600 750-APPLY-WITHDRAW.                                              
116700*                                                                 
116800     MOVE WS-GRC-COIN (WS-GRP-IDX, 1) TO WS-ACQ-ASSET.            
116900     COMPUTE WS-QUANTITY =                                        
117000         WS-GRC-AMOUNT (WS-GRP-IDX, 1) * -1.                      
117100*                                                                 
117200* INVESTED-USDT IS THE CURRENT AVERAGE COST BASIS OF THE          
117300* WITHDRAWN ASSET TIMES THE QUANTITY LEAVING.                     
117400*                                                                 
117500     PERFORM 735-OBTAIN-PRICE-OF.                                 
117600     COMPUTE WS-INVESTED-USDT ROUNDED =                           
117700             WS-OBTAIN-PRICE * WS-QUANTITY.                       
117800*                                                                 
117900* RECEIVED-USDT IS THE REALIZATION PRICE - 1.0 IF USD-LIKE,       
118000* ELSE THE USER-SUPPLIED ASSET_PRICE EXTRA INFO.                  
118100*                                                                 
118200     IF WS-ACQ-ASSET = 'USDT' OR WS-ACQ-ASSET = 'USDC'            
118300        OR WS-ACQ-ASSET = 'USD'  OR WS-ACQ-ASSET = 'BUSD'         
118400         MOVE 1.00000000 TO WS-RECEIVED-USDT                      
118500     ELSE                                                         
118600         MOVE 'ASSET_PRICE' TO WS-XTR-TYPE-WANTED                 
118700         PERFORM 710-LOOKUP-EXTRA-INFO                            
118800         MOVE WS-FOUND-VALUE TO WS-RECEIVED-USDT                  
118900     END-IF.                                                      
119000     COMPUTE WS-TXN-PNL ROUNDED =                                 
119100             (WS-RECEIVED-USDT * WS-QUANTITY) - WS-INVESTED-USDT. 
119200     PERFORM 730-WALLET-DISPOSE.                                  
119300     PERFORM 855-FINISH-LEDGER-ROW.                               
119400*                                                                 
119500 760-APPLY-BUY.                                                   
119600*                                                                 
119700* BUY WITH USDT - ACQUIRE THE NON-USDT SIDE, SPEND USDT.          
119800*                                                                 
119900     PERFORM 765-SPLIT-TRADE-LEGS.                                
120000     PERFORM 767-RESOLVE-FEE-IN-USDT.                             
120100     COMPUTE WS-WIDE-CALC ROUNDED =                               
120200         (WS-INVESTED-USDT + WS-FEE-IN-USDT) / WS-QUANTITY.       
120300     COMPUTE WS-OBTAIN-PRICE ROUNDED = WS-WIDE-CALC.              
120400     MOVE WS-NONUSDT-COIN TO WS-ACQ-ASSET.                        
120500     PERFORM 720-WALLET-ACQUIRE.                                  
120600     MOVE 'USDT' TO WS-ACQ-ASSET.                                 
120700     MOVE WS-INVESTED-USDT TO WS-QUANTITY.                        
120800     PERFORM 730-WALLET-DISPOSE.                                  
120900     IF WS-FEE-COIN NOT = SPACES AND WS-FEE-COIN NOT = 'USDT'     
121000         MOVE WS-FEE-COIN   TO WS-ACQ-ASSET                       
121100         MOVE WS-FEE-AMOUNT TO WS-QUANTITY                        
121200         PERFORM 730-WALLET-DISPOSE                               
121300     END-IF.                                                      
121400     MOVE ZERO TO WS-TXN-PNL.                                     
121500     MOVE WS-NONUSDT-COIN TO WS-ACQ-ASSET.                        
121600     PERFORM 855-FINISH-LEDGER-ROW.                               
121700*                                                                 
121800 770-APPLY-SELL.                                                  
121900*                                                                 
122000* SELL FOR USDT - DISPOSE THE NON-USDT SIDE, RECEIVE USDT.        
122100*                                                                 
122200     PERFORM 765-SPLIT-TRADE-LEGS.                                
122300     PERFORM 767-RESOLVE-FEE-IN-USDT.                             
122400     MOVE WS-NONUSDT-COIN TO WS-ACQ-ASSET.                        
122500     PERFORM 735-OBTAIN-PRICE-OF.                                 
122600     COMPUTE WS-TXN-PNL ROUNDED =                                 
122700             WS-RECEIVED-USDT                                     
122800           - (WS-QUANTITY * WS-OBTAIN-PRICE)                      
122900           - WS-FEE-IN-USDT.                                      
123000     PERFORM 730-WALLET-DISPOSE.                                  
123100     MOVE 'USDT' TO WS-ACQ-ASSET.                                 
123200     MOVE WS-RECEIVED-USDT TO WS-QUANTITY.                        
123300     MOVE 1.00000000 TO WS-OBTAIN-PRICE.                          
123400     PERFORM 720-WALLET-ACQUIRE.                                  
123500     IF WS-FEE-COIN NOT = SPACES AND WS-FEE-COIN NOT = 'USDT'     
123600         MOVE WS-FEE-COIN   TO WS-ACQ-ASSET                       
123700         MOVE WS-FEE-AMOUNT TO WS-QUANTITY                        
123800         PERFORM 730-WALLET-DISPOSE                               
123900     END-IF.                                                      
124000     MOVE WS-NONUSDT-COIN TO WS-ACQ-ASSET.                        
124100     PERFORM 855-FINISH-LEDGER-ROW.                               
124200*                                                                 
124300 765-SPLIT-TRADE-LEGS.                                            
124400*                                                                 
124500     SET WS-SUB-J TO 1.                                           
124600     SET WS-SUB-K TO 2.                                           
124700     IF WS-GRC-COIN (WS-GRP-IDX, 1) = 'USDT'                      
124800         SET WS-SUB-J TO 2                                        
124900         SET WS-SUB-K TO 1                                        
125000     END-IF.                                                      
125100*       SUB-J = NON-USDT LEG, SUB-K = USDT LEG.                   
125200     MOVE WS-GRC-COIN   (WS-GRP-IDX, WS-SUB-J) TO WS-NONUSDT-COIN.
125300     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-J) TO WS-QUANTITY.    
125400     IF WS-QUANTITY < ZERO                                        
125500         MULTIPLY -1 BY WS-QUANTITY                               
125600     END-IF.                                                      
125700     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K)                    
125800         TO WS-INVESTED-USDT.                                     
125900     IF WS-INVESTED-USDT < ZERO                                   
126000         MULTIPLY -1 BY WS-INVESTED-USDT                          
126100     END-IF.                                                      
126200     MOVE WS-INVESTED-USDT TO WS-RECEIVED-USDT.                   
126300*                                                                 
126400 767-RESOLVE-FEE-IN-USDT.                                         
126500*                                                                 
126600     MOVE SPACES TO WS-FEE-COIN.                                  
126700     MOVE ZERO   TO WS-FEE-IN-USDT.                               
126800     MOVE ZERO   TO WS-FEE-AMOUNT.                                
126900     IF WS-GRP-CHG-COUNT (WS-GRP-IDX) = 3                         
127000         MOVE WS-GRC-COIN (WS-GRP-IDX, 3) TO WS-FEE-COIN          
127100         MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 3) TO WS-FEE-AMOUNT      
127200         IF WS-FEE-AMOUNT < ZERO                                  
127300             MULTIPLY -1 BY WS-FEE-AMOUNT                         
127400         END-IF                                                   
127500         IF WS-FEE-COIN = 'USDT'                                  
127600             MOVE WS-FEE-AMOUNT TO WS-FEE-IN-USDT                 
127700         ELSE                                                     
127800             MOVE WS-FEE-COIN TO WS-ACQ-ASSET                     
127900             PERFORM 735-OBTAIN-PRICE-OF                          
128000             COMPUTE WS-FEE-IN-USDT ROUNDED =                     
128100                 WS-FEE-AMOUNT * WS-OBTAIN-PRICE                  
128200         END-IF                                                   
128300     END-IF.                                                      
128400*                                                                 
128500 780-APPLY-COIN-TO-COIN.                                          
128600*                                                                 
128700* ALSO HANDLES THE "CONVERT" FEATURE - SAME ECONOMIC EFFECT       
128800* (BUSINESS RULES, "CURRENCY EXCHANGE").  NEITHER SIDE IS USDT.   
128900*    CR-4712 - A 3RD (FEE) LEG IS FOLDED INTO THE USD VALUE OF    
129000*    WHAT WAS SOLD BEFORE THE BOUGHT ASSET IS PRICED, AND THE     
129100*    FEE ASSET IS DISPOSED FROM THE WALLET, THE SAME WAY PARAS    
129200*    760/770 ALREADY HANDLE A FEE LEG ON A USDT-SIDE TRADE.       
129300*                                                                 
129400     SET WS-SUB-J TO 1.                                           
129500     SET WS-SUB-K TO 2.                                           
129600     IF WS-GRC-AMOUNT (WS-GRP-IDX, 1) > 0                         
129700         SET WS-SUB-J TO 2                                        
129800         SET WS-SUB-K TO 1                                        
129900     END-IF.                                                      
130000*       SUB-J = SOLD (QUOTE) LEG INDEX, SUB-K = BOUGHT (BASE).    
130100     MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-J) TO WS-ACQ-ASSET.     
130200     PERFORM 735-OBTAIN-PRICE-OF.                                 
130300     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-J) TO WS-QUANTITY.    
130400     IF WS-QUANTITY < ZERO                                        
130500         MULTIPLY -1 BY WS-QUANTITY                               
130600     END-IF.                                                      
130700     COMPUTE WS-USD-VALUE ROUNDED = WS-QUANTITY * WS-OBTAIN-PRICE.
130800     PERFORM 730-WALLET-DISPOSE.                                  
130900*                                                                 
131000     PERFORM 767-RESOLVE-FEE-IN-USDT.                             
131100     ADD WS-FEE-IN-USDT TO WS-USD-VALUE.                          
131200*                                                                 
131300     MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K) TO WS-ACQ-ASSET.     
131400     COMPUTE WS-QUANTITY = WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K).  
131500     COMPUTE WS-WIDE-CALC ROUNDED = WS-USD-VALUE / WS-QUANTITY.   
131600     COMPUTE WS-OBTAIN-PRICE ROUNDED = WS-WIDE-CALC.              
131700     PERFORM 720-WALLET-ACQUIRE.                                  
131800     IF WS-FEE-COIN NOT = SPACES AND WS-FEE-COIN NOT = 'USDT'     
131900         MOVE WS-FEE-COIN   TO WS-ACQ-ASSET                       
132000         MOVE WS-FEE-AMOUNT TO WS-QUANTITY                        
132100         PERFORM 730-WALLET-DISPOSE                               
132200     END-IF.                                                      
132300     MOVE ZERO TO WS-TXN-PNL.                                     
132400     PERFORM 855-FINISH-LEDGER-ROW.                               
132500*                                                                 
132600 790-APPLY-SAVINGS-TRANSFER.                                      
132700*                                                                 
132800* SUBSCRIPTION / REDEMPTION - INTERNAL TRANSFER, WALLET AND PNL   
132900* UNCHANGED.                                                      
133000*                                                                 
133100     MOVE WS-GRC-COIN (WS-GRP-IDX, 1)   TO WS-ACQ-ASSET.          
133200     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 1) TO WS-QUANTITY.           
133300     MOVE ZERO TO WS-TXN-PNL.                                     
133400     PERFORM 855-FINISH-LEDGER-ROW.                               
133500*                                                                 
133600 800-APPLY-FREE-ACQUIRE.                                          
133700*                                                                 
133800* INTEREST / CASHBACK / COMMISSION REBATE / REWARD / DISTRIBUTION 
133900* - ACQUIRE AT ZERO COST, NO PNL UNTIL LATER DISPOSAL.            
134000*                                                                 
134100     MOVE WS-GRC-COIN (WS-GRP-IDX, 1)   TO WS-ACQ-ASSET.          
134200     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 1) TO WS-QUANTITY.           
134300     MOVE ZERO TO WS-OBTAIN-PRICE.                                
134400     PERFORM 720-WALLET-ACQUIRE.                                  
134500     MOVE ZERO TO WS-TXN-PNL.                                     
134600     PERFORM 855-FINISH-LEDGER-ROW.                               
134700*                                                                 
134800 810-APPLY-DUST-SWEEP.                                            
134900*                                                                 
135000     MOVE ZERO TO WS-TOTAL-DUST-VALUE.                            
135100     MOVE ZERO TO WS-TOTAL-DUST-BNB.                              
135200     MOVE SPACES TO WS-ACQ-ASSET.                                 
135300     PERFORM 811-SWEEP-ONE-DUST-LEG VARYING WS-SUB-K FROM 1 BY 1  
135400               UNTIL WS-SUB-K > WS-GRP-CHG-COUNT (WS-GRP-IDX).    
135500     COMPUTE WS-WIDE-CALC ROUNDED =                               
135600         WS-TOTAL-DUST-VALUE / WS-TOTAL-DUST-BNB.                 
135700     COMPUTE WS-OBTAIN-PRICE ROUNDED = WS-WIDE-CALC.              
135800     MOVE WS-TOTAL-DUST-BNB TO WS-QUANTITY.                       
135900     PERFORM 720-WALLET-ACQUIRE.                                  
136000     MOVE ZERO TO WS-TXN-PNL.                                     
136100     PERFORM 855-FINISH-LEDGER-ROW.                               
136200*                                                                 
136300 811-SWEEP-ONE-DUST-LEG.                                          
136400*                                                                 
136500     IF WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K) < 0                  
136600         MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K)                  
136700             TO WS-ACQ-ASSET                                      
136800         PERFORM 735-OBTAIN-PRICE-OF                              
136900         MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K) TO WS-QUANTITY 
137000         IF WS-QUANTITY < ZERO                                    
137100             MULTIPLY -1 BY WS-QUANTITY                           
137200         END-IF                                                   
137300         COMPUTE WS-USD-VALUE ROUNDED =                           
137400             WS-QUANTITY * WS-OBTAIN-PRICE                        
137500         ADD WS-USD-VALUE TO WS-TOTAL-DUST-VALUE                  
137600         PERFORM 730-WALLET-DISPOSE                               
137700     ELSE                                                         
137800         MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K)                  
137900             TO WS-ACQ-ASSET                                      
138000         ADD WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K)                 
138100             TO WS-TOTAL-DUST-BNB                                 
138200     END-IF.                                                      
138300*                                                                 
138400 820-APPLY-AUTOINV-SPEND.                                         
138500*                                                                 
138600*    CR-4710 - RECORD THIS ROUND'S SUBSCRIPTION AMOUNT HERE, IN   
138700*    FILE ORDER, SO THE ACQUIRE LEGS THAT FOLLOW PRICE OFF THIS   
138800*    ROUND'S SPEND AND NOT A LATER ROUND'S (PARA 410 ONLY         
138900*    VALIDATES THE LEG SHAPE AT GROUPING TIME).                   
139000*                                                                 
139100     COMPUTE WS-AI-OPEN-INVEST-AMT =                              
139200             WS-GRC-AMOUNT (WS-GRP-IDX, 1) * -1.                  
139300     SET WS-AI-SUBSCRIPTION-OPEN TO TRUE.                         
139400     MOVE 'USDT' TO WS-ACQ-ASSET.                                 
139500     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 1) TO WS-QUANTITY.           
139600     IF WS-QUANTITY < ZERO                                        
139700         MULTIPLY -1 BY WS-QUANTITY                               
139800     END-IF.                                                      
139900     PERFORM 730-WALLET-DISPOSE.                                  
140000     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 1) TO WS-QUANTITY.           
140100     MOVE ZERO TO WS-TXN-PNL.                                     
140200     PERFORM 855-FINISH-LEDGER-ROW.                               
140300*                                                                 
140400 830-APPLY-AUTOINV-ACQUIRE.                                       
140500*                                                                 
140600     IF NOT WS-AI-SUBSCRIPTION-OPEN                               
140700         DISPLAY 'AUTO-INVEST ACQUIRE WITH NO OPEN SPEND AT '     
140800                 WS-GRP-UTC-TIME (WS-GRP-IDX)                     
140900         MOVE 16 TO RETURN-CODE                                   
141000         GO TO 999-END-PROGRAM                                    
141100     END-IF.                                                      
141200     MOVE 'AUTO_INVEST_PROPORTIONS' TO WS-XTR-TYPE-WANTED.        
141300     PERFORM 710-LOOKUP-EXTRA-INFO.                               
141400     MOVE WS-FOUND-VALUE TO WS-PROPORTION.                        
141500     COMPUTE WS-INVESTED-USDT ROUNDED =                           
141600             WS-AI-OPEN-INVEST-AMT * WS-PROPORTION.               
141700     MOVE WS-GRC-COIN (WS-GRP-IDX, 1)   TO WS-ACQ-ASSET.          
141800     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, 1) TO WS-QUANTITY.           
141900     COMPUTE WS-WIDE-CALC ROUNDED =                               
142000         WS-INVESTED-USDT / WS-QUANTITY.                          
142100     COMPUTE WS-OBTAIN-PRICE ROUNDED = WS-WIDE-CALC.              
142200     PERFORM 720-WALLET-ACQUIRE.                                  
142300     MOVE ZERO TO WS-TXN-PNL.                                     
142400     PERFORM 855-FINISH-LEDGER-ROW.                               
142500*                                                                 
142600 840-APPLY-CARD-PURCHASE.                                         
142700*                                                                 
142800     PERFORM 640-FIND-CARD-FIAT-LEG.                              
142900*       SUB-J NOW HOLDS THE NEGATIVE (CHARGED) FIAT LEG INDEX.    
143000     PERFORM 842-CHECK-CARD-FIAT-RECON.                           
143100     MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-J) TO WS-ACQ-ASSET.     
143200     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-J) TO WS-QUANTITY.    
143300     IF WS-QUANTITY < ZERO                                        
143400         MULTIPLY -1 BY WS-QUANTITY                               
143500     END-IF.                                                      
143600     IF WS-ACQ-ASSET = 'USDT' OR WS-ACQ-ASSET = 'USDC'            
143700        OR WS-ACQ-ASSET = 'USD'  OR WS-ACQ-ASSET = 'BUSD'         
143800         MOVE 1.00000000 TO WS-OBTAIN-PRICE                       
143900     ELSE                                                         
144000         MOVE 'ASSET_PRICE' TO WS-XTR-TYPE-WANTED                 
144100         PERFORM 710-LOOKUP-EXTRA-INFO                            
144200         MOVE WS-FOUND-VALUE TO WS-OBTAIN-PRICE                   
144300     END-IF.                                                      
144400     COMPUTE WS-INVESTED-USDT ROUNDED =                           
144500             WS-QUANTITY * WS-OBTAIN-PRICE.                       
144600*                                                                 
144700     PERFORM 841-SCAN-ONE-CARD-CREDIT-LEG                         
144800               VARYING WS-SUB-K FROM 1 BY 1                       
144900               UNTIL WS-SUB-K > WS-GRP-CHG-COUNT (WS-GRP-IDX).    
145000     COMPUTE WS-WIDE-CALC ROUNDED =                               
145100         WS-INVESTED-USDT / WS-QUANTITY.                          
145200     COMPUTE WS-OBTAIN-PRICE ROUNDED = WS-WIDE-CALC.              
145300     MOVE WS-NONUSDT-COIN TO WS-ACQ-ASSET.                        
145400     PERFORM 720-WALLET-ACQUIRE.                                  
145500     MOVE ZERO TO WS-TXN-PNL.                                     
145600     PERFORM 855-FINISH-LEDGER-ROW.                               
145700*                                                                 
145800 841-SCAN-ONE-CARD-CREDIT-LEG.                                    
145900*                                                                 
146000     IF WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K) > 0                  
146100        AND WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K) NOT =              
146200            WS-ACQ-ASSET                                          
146300         MOVE WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K)                  
146400             TO WS-NONUSDT-COIN                                   
146500         MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K)                
146600             TO WS-QUANTITY                                       
146700     END-IF.                                                      
146800*                                                                 
146900 842-CHECK-CARD-FIAT-RECON.                                       
147000*                                                                 
147100*    CARD PURCHASE RECONCILIATION (CR-4712) - THE EXPORT CARRIES  
147200*    A POSITIVE FIAT LEG IN THE SAME CURRENCY THAT MUST NEGATE    
147300*    THE CHARGED (NEGATIVE) FIAT LEG SUB-J ALREADY FOUND IN       
147400*    PARA 640.  A MISMATCH MEANS THE EXPORT IS CORRUPT.           
147500*                                                                 
147600     MOVE 'N' TO WS-CARD-RECON-SW.                                
147700     MOVE WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-J) TO                 
147800         WS-CARD-RECON-AMT.                                       
147900     MULTIPLY -1 BY WS-CARD-RECON-AMT.                            
148000     PERFORM 843-SCAN-ONE-FIAT-RECON-LEG                          
148100               VARYING WS-SUB-K FROM 1 BY 1                       
148200               UNTIL WS-SUB-K > WS-GRP-CHG-COUNT (WS-GRP-IDX).    
148300     IF NOT WS-CARD-RECON-FOUND                                   
148400         DISPLAY 'CARD PURCHASE RECONCILIATION LEG MISSING AT '   
148500                 WS-GRP-UTC-TIME (WS-GRP-IDX)                     
148600         MOVE 16 TO RETURN-CODE                                   
148700         GO TO 999-END-PROGRAM                                    
148800     END-IF.                                                      
148900*                                                                 
149000 843-SCAN-ONE-FIAT-RECON-LEG.                                     
149100*                                                                 
149200     IF WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K) > 0                  
149300        AND WS-GRC-COIN (WS-GRP-IDX, WS-SUB-K) =                  
149400            WS-GRC-COIN (WS-GRP-IDX, WS-SUB-J)                    
149500         SET WS-CARD-RECON-FOUND TO TRUE                          
149600         IF WS-GRC-AMOUNT (WS-GRP-IDX, WS-SUB-K) NOT =            
149700                WS-CARD-RECON-AMT                                 
149800             DISPLAY 'CARD PURCHASE FIAT LEGS DO NOT '            
149900                     'RECONCILE AT '                              
150000                     WS-GRP-UTC-TIME (WS-GRP-IDX)                 
150100             MOVE 16 TO RETURN-CODE                               
150200             GO TO 999-END-PROGRAM                                
150300         END-IF                                                   
150400     END-IF.                                                      
150500*                                                                 
150600 850-WRITE-LEDGER-ROW.                                            
150700* UNREACHABLE STUB - REAL WORK IS IN 855, KEPT SO THE DISPATCH    
150800* TABLE IN 705 READS SYMMETRICALLY WITH THE OLDER PARAGRAPH       
150900* NUMBERING.  SEE CR-4530.                                        
151000     CONTINUE.                                                    
151100*                                                                 
151200 855-FINISH-LEDGER-ROW.                                           
151300*                                                                 
151400     ADD WS-TXN-PNL TO WS-RUNNING-PNL.                            
151500     PERFORM 860-COMPUTE-WALLET-VALUE.                            
151600*                                                                 
151700     ADD 1 TO WS-LEDGER-SEQ.                                      
151800     MOVE WS-LEDGER-SEQ                TO PNL-LR-SEQ.             
151900     MOVE WS-GRP-UTC-TIME (WS-GRP-IDX)  TO PNL-LR-UTC-TIME.       
152000     MOVE WS-GRP-TYPE (WS-GRP-IDX)      TO PNL-LR-TYPE.           
152100     MOVE WS-ACQ-ASSET                  TO PNL-LR-BASE-CCY.       
152200     MOVE WS-QUANTITY                   TO PNL-LR-BASE-AMT.       
152300     PERFORM 735-OBTAIN-PRICE-OF.                                 
152400     MOVE WS-OBTAIN-PRICE               TO PNL-LR-OBTAIN-PRICE.   
152500     MOVE WS-FEE-AMOUNT                  TO PNL-LR-FEE.           
152600     MOVE WS-FEE-COIN                    TO PNL-LR-FEE-CCY.       
152700     COMPUTE PNL-LR-FEE-USDT ROUNDED = WS-FEE-IN-USDT * -1.       
152800     MOVE WS-TXN-PNL                     TO PNL-LR-TXN-PNL.       
152900     MOVE WS-RUNNING-PNL                 TO PNL-LR-RUN-PNL.       
153000     MOVE WS-WALLET-VALUE                TO PNL-LR-WALLET-VALUE.  
153100*                                                                 
153200     PERFORM 856-BUILD-LEDGER-CSV-LINE.                           
153300     WRITE PNL-LED-CSV-RECORD FROM WS-LED-CSV-LINE.               
153400*                                                                 
153500     MOVE SPACES TO WS-FEE-COIN.                                  
153600     MOVE ZERO   TO WS-FEE-AMOUNT WS-FEE-IN-USDT.                 
153700*                                                                 
153800 856-BUILD-LEDGER-CSV-LINE.                                       
153900* EDITS EACH NUMERIC FIELD THROUGH A SIGNED PICTURE AND STRINGS   
154000* THE WHOLE ROW TOGETHER COMMA-DELIMITED - THE CUSTODIAN'S        
154100* SPREADSHEET TOOL WON'T READ A FIXED-COLUMN REPORT.  SEE CR-4650.
154200*                                                                 
154300     MOVE SPACES TO WS-LED-CSV-LINE.                              
154400     MOVE PNL-LR-SEQ          TO WS-LED-SEQ-EDIT.                 
154500     MOVE PNL-LR-BASE-AMT     TO WS-LED-BASE-AMT-EDIT.            
154600     MOVE PNL-LR-OBTAIN-PRICE TO WS-LED-PRICE-EDIT.               
154700     MOVE PNL-LR-FEE          TO WS-LED-FEE-EDIT.                 
154800     MOVE PNL-LR-FEE-USDT     TO WS-LED-FEE-USDT-EDIT.            
154900     MOVE PNL-LR-TXN-PNL      TO WS-LED-TXN-PNL-EDIT.             
155000     MOVE PNL-LR-RUN-PNL      TO WS-LED-RUN-PNL-EDIT.             
155100     MOVE PNL-LR-WALLET-VALUE TO WS-LED-WALLET-EDIT.              
155200*                                                                 
155300     STRING WS-LED-SEQ-EDIT        DELIMITED BY SIZE              
155400            ','                    DELIMITED BY SIZE              
155500            PNL-LR-UTC-TIME        DELIMITED BY SIZE              
155600            ','                    DELIMITED BY SIZE              
155700            PNL-LR-TYPE            DELIMITED BY SPACE             
155800            ','                    DELIMITED BY SIZE              
155900            PNL-LR-BASE-CCY        DELIMITED BY SPACE             
156000            ','                    DELIMITED BY SIZE              
156100            WS-LED-BASE-AMT-EDIT   DELIMITED BY SIZE              
156200            ','                    DELIMITED BY SIZE              
156300            WS-LED-PRICE-EDIT      DELIMITED BY SIZE              
156400            ','                    DELIMITED BY SIZE              
156500            WS-LED-FEE-EDIT        DELIMITED BY SIZE              
156600            ','                    DELIMITED BY SIZE              
156700            PNL-LR-FEE-CCY         DELIMITED BY SPACE             
156800            ','                    DELIMITED BY SIZE              
156900            WS-LED-FEE-USDT-EDIT   DELIMITED BY SIZE              
157000            ','                    DELIMITED BY SIZE              
157100            WS-LED-TXN-PNL-EDIT    DELIMITED BY SIZE              
157200            ','                    DELIMITED BY SIZE              
157300            WS-LED-RUN-PNL-EDIT    DELIMITED BY SIZE              
157400            ','                    DELIMITED BY SIZE              
157500            WS-LED-WALLET-EDIT     DELIMITED BY SIZE              
157600         INTO WS-LED-CSV-LINE.                                    
157700*                                                                 
157800 860-COMPUTE-WALLET-VALUE.                                        
157900*                                                                 
158000     MOVE ZERO TO WS-WALLET-VALUE.                                
158100     PERFORM 861-ADD-ONE-WALLET-SLOT VARYING WS-SUB-K FROM 1 BY 1 
158200               UNTIL WS-SUB-K > PNL-WAL-COUNT.                    
158300*                                                                 
158400 861-ADD-ONE-WALLET-SLOT.                                         
158500*                                                                 
158600     IF PNL-WAL-AMOUNT (WS-SUB-K) NOT = ZERO                      
158700         COMPUTE WS-WALLET-VALUE ROUNDED =                        
158800                 WS-WALLET-VALUE                                  
158900               + PNL-WAL-AMOUNT (WS-SUB-K)                        
159000               * PNL-WAL-PRICE (WS-SUB-K)                         
159100     END-IF.                                                      
159200*                                                                 
159300 900-CLOSE-FILES.                                                 
159400*                                                                 
159500     CLOSE PNL-TXN-FILE.                                          
159600     CLOSE PNL-XTR-FILE.                                          
159700     CLOSE PNL-LED-FILE.                                          
159800     DISPLAY '*************** PNLLEDG  ENDED    ***************'. 
159900     DISPLAY 'TRANSACTIONS READ   : ' WS-TXN-COUNT.               
160000     DISPLAY 'LEDGER ROWS WRITTEN : ' WS-LEDGER-SEQ.              
160100*                                                                 
160200 END PROGRAM PNLLEDG.                                             
160300                                                                  
160400                                                                  
160500                                                                  
160600                                                                  
