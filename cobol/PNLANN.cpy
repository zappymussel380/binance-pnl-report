000100******************************************************************
000200* PNLANN  -  ANNUAL SUMMARY ROW.  ONE ROW PER CALENDAR YEAR       
000300*            PRESENT IN THE LEDGER, ASCENDING BY YEAR.            
000400******************************************************************
000500* HISTORY OF CHANGE                                               
000600*   03-07-2024  SRP  CR-4488  ORIGINAL LAYOUT, SPLIT OUT OF       
000700*                             PNLLED SO THE REPORT WRITER IN      
000800*                             PNLSUMM CAN COPY IT ON ITS OWN.     
000900******************************************************************
001000 01  PNL-ANNUAL-ROW.                                              
001100     05  PNL-AR-YEAR               PIC 9(4).                      
001200     05  PNL-AR-PNL-USD            PIC S9(9)V9(8).                
001300     05  PNL-AR-EXCH-RATE          PIC S9(5)V9(8).                
001400     05  PNL-AR-PNL-HC             PIC S9(9)V9(8).                
001500     05  PNL-AR-WALLET-USD         PIC S9(9)V9(8).                
001600     05  PNL-AR-WALLET-HC          PIC S9(9)V9(8).                
001700     05  FILLER                    PIC X(20).                     
